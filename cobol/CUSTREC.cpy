000100************************************************************ CR0001
000200*                                                            * CR0001
000300*    COPYBOOK  :  CUSTREC                                    * CR0001
000400*    TITLE     :  CUSTOMER MASTER RECORD LAYOUT               * CR0001
000500*    SYSTEM    :  ORDER MANAGEMENT - RETAIL BATCH SUITE       * CR0001
000600*                                                            *
000700*    USED BY   :  CUSTVAL, ORDPOST, MASTMNT, SALESANL         *
000800*                                                            *
000900*    ONE RECORD PER CUSTOMER.  CUST-ID IS THE MASTER KEY AND *
001000*    IS NEVER REUSED ONCE ASSIGNED.  THE MASTER IS A         *
001100*    SEQUENTIAL FILE APPENDED TO BY CUSTVAL/MASTMNT AND      *
001200*    READ (NEVER UPDATED IN PLACE) BY ORDPOST AND SALESANL.  *
001300*                                                            *
001400*    CHANGE LOG                                              *
001500*    ----------                                              *
001600*    03/14/89  JSA  ORIG   INITIAL CUT OF LAYOUT.             *
001700*    11/02/91  RTK  CR0114 ADDED CUST-ADDRESS FOR DELIVERY.   *
001800*    06/30/98  MPL  CR0339 Y2K - CONFIRMED CUST-REC HAS NO    *
001900*                          2-DIGIT YEAR FIELDS.  NO CHANGE.   *
002000*    02/09/03  DHW  CR0501 ADDED TRAILING FILLER FOR GROWTH.  *
002100************************************************************
002200 01  CUSTOMER-REC.
002300*        UNIQUE CUSTOMER IDENTIFIER - ASSIGNED BY MASTMNT.
002400     05  CUST-ID                     PIC 9(05).
002500*        CUSTOMER FULL NAME, LEFT-JUSTIFIED, SPACE-PADDED.
002600     05  CUST-NAME                   PIC X(30).
002700*        E-MAIL ADDRESS AS VALIDATED BY CUSTVAL ON INTAKE.
002800     05  CUST-EMAIL                  PIC X(40).
002900*        PHONE NUMBER AS VALIDATED BY CUSTVAL ON INTAKE.
003000     05  CUST-PHONE                  PIC X(16).
003100*        DELIVERY ADDRESS FOR POSTED ORDERS.
003200     05  CUST-ADDRESS                PIC X(40).
003300*        RESERVED FOR FUTURE EXPANSION - DO NOT REMOVE.
003400     05  FILLER                      PIC X(04).
