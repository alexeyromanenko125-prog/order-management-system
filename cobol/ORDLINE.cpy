000100************************************************************ CR0004
000200*                                                            * CR0004
000300*    COPYBOOK  :  ORDLINE                                    * CR0004
000400*    TITLE     :  ORDER DETAIL (LINE ITEM) RECORD LAYOUT      * CR0004
000500*    SYSTEM    :  ORDER MANAGEMENT - RETAIL BATCH SUITE       * CR0004
000600*                                                            *
000700*    USED BY   :  ORDPOST, SALESANL                          *
000800*                                                            *
000900*    ONE RECORD PER ORDER LINE, KEYED BY ITM-ORD-ID+          *
001000*    ITM-PROD-ID.  ITM-PRICE IS THE PRODUCT-MASTER UNIT      *
001100*    PRICE CAPTURED AT POSTING TIME - A LATER CHANGE TO      *
001200*    PROD-PRICE ON PRODMST DOES NOT ALTER A POSTED LINE.     *
001300*    ITM-TOTAL = ITM-PRICE * ITM-QTY, COMPUTED ONCE AT       *
001400*    POSTING TIME AND NEVER RECOMPUTED.                      *
001500*                                                            *
001600*    CHANGE LOG                                              *
001700*    ----------                                              *
001800*    03/21/89  JSA  ORIG   INITIAL CUT OF LAYOUT.             *
001900*    11/02/91  RTK  CR0114 CLARIFIED ITM-PRICE IS A POSTING-  *
002000*                          TIME SNAPSHOT, NOT A LIVE LOOKUP.  *
002100*    02/09/03  DHW  CR0501 ADDED TRAILING FILLER FOR GROWTH.  *
002200************************************************************
002300 01  ORDITEM-REC.
002400*        OWNING ORDER - MATCHES AN ORDER-REC ON ORDMST.
002500     05  ITM-ORD-ID                  PIC 9(07).
002600*        PRODUCT SOLD - LOOKED UP ON PRODMST AT POSTING TIME.
002700     05  ITM-PROD-ID                 PIC 9(05).
002800*        UNITS ORDERED FOR THIS LINE.
002900     05  ITM-QTY                     PIC 9(05).
003000*        UNIT PRICE CAPTURED FROM PRODMST AT POSTING TIME.
003100     05  ITM-PRICE                   PIC 9(07)V99.
003200*        LINE TOTAL - ITM-PRICE TIMES ITM-QTY.
003300     05  ITM-TOTAL                   PIC 9(09)V99.
003400*        RESERVED FOR FUTURE EXPANSION - DO NOT REMOVE.
003500     05  FILLER                      PIC X(05).
