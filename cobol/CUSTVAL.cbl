000100****************************************************************00010000
000200*                                                              * 00020000
000300*    P R O G R A M   I D E N T I F I C A T I O N               * 00030000
000400*                                                              * 00040000
000500*    PROGRAM  : CUSTVAL                                        * 00050000
000600*    TITLE    : CUSTOMER INTAKE VALIDATION                     * 00060000
000700*    SYSTEM   : ORDER MANAGEMENT - RETAIL BATCH SUITE          * 00070000
000800*                                                              * 00080000
000900*    READS THE CUSTOMER INTAKE FILE (CUSTIN) SEQUENTIALLY.     * 00090000
001000*    EACH RECORD IS CHECKED FOR A VALID E-MAIL ADDRESS AND A   * 00100000
001100*    VALID (RUSSIAN-STYLE) PHONE NUMBER, THEN CHECKED FOR A    * 00110000
001200*    DUPLICATE CUSTOMER-ID AGAINST THE EXISTING CUSTOMER       * 00120000
001300*    MASTER (CUSTMST).  RECORDS THAT PASS ALL THREE CHECKS ARE * 00130000
001400*    APPENDED TO CUSTMST.  RECORDS THAT FAIL ANY CHECK ARE     * 00140000
001500*    WRITTEN TO THE REJECT LISTING (REJECTS) WITH A ONE-LINE   * 00150000
001600*    REASON.  END-OF-JOB CONTROL COUNTS ARE PRINTED ON REPORT. * 00160000
001700*                                                              * 00170000
001800****************************************************************00180000
001900*                                                              * 00190000
002000*    C H A N G E   L O G                                       * 00200000
002100*                                                              * 00210000
002200*    DATE-WRITTEN.....03/21/89                                 * 00220000
002300*                                                              * 00230000
002400*    DATE      BY   REQUEST   DESCRIPTION                      * 00240000
002500*    --------  ---  --------  -----------------------------    * 00250000
002600*    03/21/89  JSA  ORIG      INITIAL WRITE OF CUSTVAL.         * 00260000
002700*    08/09/90  JSA  CR0087    ADDED REJECT LISTING - WAS JUST   * 00270000
002800*                             A COUNT PRINTED TO THE CONSOLE.   * 00280000
002900*    11/02/91  RTK  CR0114    ADDED PHONE-NUMBER VALIDATION -   * 00290000
003000*                             EMAIL ONLY WAS CHECKED BEFORE.    * 00300000
003100*    04/18/92  RTK  CR0128    DUPLICATE-ID CHECK NOW SCANS THE  * 00310000
003200*                             EXISTING MASTER, NOT JUST THIS    * 00320000
003300*                             RUN'S INTAKE.                     * 00330000
003400*    07/22/93  MPL  CR0202    ADDED PAGE HEADING AND PAGE       * 00340000
003500*                             NUMBER TO THE CONTROL REPORT.     * 00350000
003600*    06/30/98  MPL  CR0339    Y2K - REVIEWED.  CUSTVAL CARRIES  *CR0339000
003700*                             NO 2-DIGIT YEAR FIELDS OF ITS     *CR0339000
003800*                             OWN; RUN-DATE DISPLAY ONLY.       *CR0339000
003900*    02/09/03  DHW  CR0501    RAISED CUST-ID TABLE SIZE TO      * 00390000
004000*                             5000 - RAN OUT OF ROOM AT WEST    * 00400000
004100*                             DIVISION CONVERSION.              * 00410000
004200*    10/14/05  DHW  CR0577    TIGHTENED THE E-MAIL DOMAIN SCAN  * 00420000
004300*                             SO A TRAILING DOT WITH NOTHING    * 00430000
004400*                             AFTER IT NO LONGER PASSES.        * 00440000
004500*    03/22/06  DHW  CR0592    PULLED THE EMAIL/PHONE SCAN-LOOP  *
004600*                             CHARACTERS OUT TO STAND-ALONE 77- *
004700*                             LEVEL ITEMS - MATCHES THE UTILITY *
004800*                             LIBRARY'S OWN ONE-CHARACTER WORK  *
004900*                             FIELDS.  NO LOGIC CHANGE.         *
005000*    05/26/06  DHW  CR0603    250-VALIDATE-PHONE SKIPPED THE     *
005100*                             SEPARATOR BEFORE THE FIRST 3-DIGIT *
005200*                             GROUP FOR THE OTHER TWO GROUPS BUT *
005300*                             NOT THIS ONE - '(916) 123-45-67'   *
005400*                             WAS REJECTED.  ADDED THE MISSING   *
005500*                             256-SKIP-GROUP-SEP CALL.  ALSO     *
005600*                             CLOSED 252-SKIP-PREFIX SO '+8' NO  *
005700*                             LONGER PASSES AS A PREFIX - ONLY   *
005800*                             +7, 7 AND 8 (UNPREFIXED) ARE VALID.*
005900****************************************************************00450000
006000 IDENTIFICATION DIVISION.
006100 PROGRAM-ID.     CUSTVAL.
006200 AUTHOR.         J SAYLES.
006300 INSTALLATION.   RETAIL SYSTEMS DIVISION.
006400 DATE-WRITTEN.   03/21/89.
006500 DATE-COMPILED.
006600 SECURITY.       NON-CONFIDENTIAL.
006700*
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER. IBM-370.
007100 OBJECT-COMPUTER. IBM-370.
007200 SPECIAL-NAMES.
007300     C01                     IS TOP-OF-FORM
007400     CLASS ALPHA-CLASS       IS 'A' THRU 'Z', 'a' THRU 'z'
007500     CLASS DIGIT-CLASS       IS '0' THRU '9'
007600     UPSI-0 ON  STATUS       IS CV-VERBOSE-MODE
007700            OFF STATUS       IS CV-NORMAL-MODE.
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000     SELECT CUSTIN   ASSIGN TO CUSTIN
008100            ORGANIZATION IS LINE SEQUENTIAL
008200            FILE STATUS  IS WS-CUSTIN-STATUS.
008300     SELECT CUSTMST  ASSIGN TO CUSTMST
008400            ORGANIZATION IS SEQUENTIAL
008500            FILE STATUS  IS WS-CUSTMST-STATUS.
008600     SELECT REJECTS  ASSIGN TO REJECTS
008700            ORGANIZATION IS LINE SEQUENTIAL
008800            FILE STATUS  IS WS-REJECTS-STATUS.
008900     SELECT REPORT   ASSIGN TO REPORT
009000            ORGANIZATION IS LINE SEQUENTIAL
009100            FILE STATUS  IS WS-REPORT-STATUS.
009200*
009300 DATA DIVISION.
009400 FILE SECTION.
009500*
009600 FD  CUSTIN
009700     RECORDING MODE IS F.
009800 COPY CUSTREC REPLACING ==CUSTOMER-REC== BY ==CUSTIN-REC==.
009900*
010000 FD  CUSTMST
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD.
010300 COPY CUSTREC.
010400*
010500 FD  REJECTS
010600     RECORDING MODE IS F.
010700 01  REJECT-RECORD                   PIC X(80).
010800*
010900 FD  REPORT
011000     RECORDING MODE IS F.
011100 01  REPORT-RECORD                   PIC X(132).
011200*
011300 WORKING-STORAGE SECTION.
011400*
011500*    STAND-ALONE SCAN-LOOP SCRATCH CHARACTERS FOR THE EMAIL AND
011600*    PHONE VALIDATORS BELOW - SAME HOUSE HABIT AS THE UTILITY
011700*    LIBRARY'S ONE-CHARACTER WORK ITEMS.
011800 77  WS-EMAIL-CHAR                   PIC X.
011900 77  WS-PHONE-CHAR                   PIC X.
012000*
012100 01  WS-FILE-STATUS-GROUP.
012200     05  WS-CUSTIN-STATUS            PIC X(02) VALUE SPACES.
012300         88  CUSTIN-OK               VALUE '00'.
012400         88  CUSTIN-EOF              VALUE '10'.
012500     05  WS-CUSTMST-STATUS           PIC X(02) VALUE SPACES.
012600         88  CUSTMST-OK              VALUE '00'.
012700         88  CUSTMST-EOF             VALUE '10'.
012800     05  WS-REJECTS-STATUS           PIC X(02) VALUE SPACES.
012900     05  WS-REPORT-STATUS            PIC X(02) VALUE SPACES.
013000*        REDEFINITION - LETS THE OPEN-ERROR PARAGRAPHS DISPLAY
013100*        ALL FOUR FILE-STATUS CODES IN ONE SHOT WHEN NEEDED.
013200 01  WS-ALL-FILE-STATUS REDEFINES WS-FILE-STATUS-GROUP
013300                                   PIC X(08).
013400*
013500 01  WS-SWITCHES.
013600     05  WS-CUSTIN-EOF-SW            PIC X VALUE 'N'.
013700         88  CUSTIN-AT-EOF           VALUE 'Y'.
013800     05  WS-CUSTMST-EOF-SW           PIC X VALUE 'N'.
013900         88  CUSTMST-AT-EOF          VALUE 'Y'.
014000     05  WS-EMAIL-VALID-SW           PIC X VALUE 'Y'.
014100         88  EMAIL-IS-VALID          VALUE 'Y'.
014200     05  WS-PHONE-VALID-SW           PIC X VALUE 'Y'.
014300         88  PHONE-IS-VALID          VALUE 'Y'.
014400     05  WS-DUP-FOUND-SW             PIC X VALUE 'N'.
014500         88  DUP-ID-FOUND            VALUE 'Y'.
014600*
014700 01  WS-CUST-ID-TABLE.
014800     05  WS-CUST-ID-CNT              PIC 9(05) COMP-3 VALUE 0.
014900     05  WS-CUST-ID-ENTRY  OCCURS 1 TO 5000 TIMES
015000                           DEPENDING ON WS-CUST-ID-CNT
015100                           INDEXED BY WS-CID-IDX
015200                           PIC 9(05).
015300*
015400 COPY WRKCTRS.
015500*
015600 01  WS-EMAIL-WORK-FIELDS.
015700     05  WS-EMAIL-LEN                PIC 9(02) COMP VALUE 0.
015800     05  WS-EMAIL-AT-CNT             PIC 9(02) COMP VALUE 0.
015900     05  WS-EMAIL-AT-POS             PIC 9(02) COMP VALUE 0.
016000     05  WS-EMAIL-DOT-POS            PIC 9(02) COMP VALUE 0.
016100     05  WS-EMAIL-IDX                PIC 9(02) COMP VALUE 0.
016200     05  WS-EMAIL-SEG-LEN            PIC 9(02) COMP VALUE 0.
016300 01  WS-EMAIL-SCAN-AREA.
016400     05  WS-EMAIL-CHARS              PIC X OCCURS 40 TIMES.
016500*        REDEFINITION OF THE EMAIL FIELD AS A CHARACTER TABLE
016600*        SO EACH POSITION CAN BE EXAMINED INDIVIDUALLY.
016700 01  WS-EMAIL-CHAR-TABLE REDEFINES WS-EMAIL-SCAN-AREA
016800                                   PIC X(40).
016900*
017000 01  WS-PHONE-WORK-FIELDS.
017100     05  WS-PHONE-LEN                PIC 9(02) COMP VALUE 0.
017200     05  WS-PHONE-POS                PIC 9(02) COMP VALUE 0.
017300     05  WS-PHONE-DIGIT-CNT          PIC 9(02) COMP VALUE 0.
017400*
017500 01  WS-DATE-WORK.
017600     05  WS-CURRENT-DATE             PIC 9(06).
017700*        REDEFINITION BREAKING THE RUN DATE INTO YY/MM/DD FOR
017800*        THE PAGE HEADING.
017900     05  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
018000         10  WS-CD-YY                PIC 99.
018100         10  WS-CD-MM                PIC 99.
018200         10  WS-CD-DD                PIC 99.
018300*
018400 COPY RPTHEAD.
018500*
018600 01  RPT-STATS-HDR1.
018700     05  FILLER                      PIC X(30)
018800                 VALUE 'CUSTOMER VALIDATION - CONTROL'.
018900     05  FILLER                      PIC X(102) VALUE SPACES.
019000 01  RPT-STATS-DETAIL.
019100     05  FILLER                      PIC X(20) VALUE SPACES.
019200     05  RPT-STATS-LABEL             PIC X(24) VALUE SPACES.
019300     05  RPT-STATS-VALUE             PIC ZZZ,ZZ9.
019400     05  FILLER                      PIC X(81) VALUE SPACES.
019500*
019600 01  WS-REJECT-LINE.
019700     05  RJ-CUST-ID                  PIC 9(05).
019800     05  FILLER                      PIC X(03) VALUE SPACES.
019900     05  RJ-REASON                   PIC X(16).
020000     05  FILLER                      PIC X(56) VALUE SPACES.
020100*
020200 PROCEDURE DIVISION.
020300*
020400 000-MAIN-LINE.
020500     PERFORM 700-OPEN-FILES         THRU 700-EXIT.
020600     PERFORM 720-LOAD-CUST-ID-TABLE THRU 720-EXIT
020700             UNTIL CUSTMST-AT-EOF.
020800     PERFORM 730-SWITCH-TO-EXTEND   THRU 730-EXIT.
020900     PERFORM 740-READ-CUSTIN        THRU 740-EXIT.
021000     PERFORM 100-PROCESS-ONE-RECORD THRU 100-EXIT
021100             UNTIL CUSTIN-AT-EOF.
021200     PERFORM 800-PRINT-CONTROL-RPT  THRU 800-EXIT.
021300     PERFORM 790-CLOSE-FILES        THRU 790-EXIT.
021400     GOBACK.
021500*
021600 100-PROCESS-ONE-RECORD.
021700     ADD 1 TO WS-RUN-READ-CNT.
021800     MOVE 'Y' TO WS-EMAIL-VALID-SW.
021900     MOVE 'Y' TO WS-PHONE-VALID-SW.
022000     MOVE 'N' TO WS-DUP-FOUND-SW.
022100     PERFORM 200-VALIDATE-EMAIL     THRU 200-EXIT.
022200     IF NOT EMAIL-IS-VALID
022300         MOVE 'BAD EMAIL'    TO RJ-REASON
022400         PERFORM 300-REJECT-RECORD  THRU 300-EXIT
022500     ELSE
022600         PERFORM 250-VALIDATE-PHONE THRU 250-EXIT
022700         IF NOT PHONE-IS-VALID
022800             MOVE 'BAD PHONE'    TO RJ-REASON
022900             PERFORM 300-REJECT-RECORD  THRU 300-EXIT
023000         ELSE
023100             PERFORM 400-CHECK-DUPLICATE-ID THRU 400-EXIT
023200             IF DUP-ID-FOUND
023300                 MOVE 'DUPLICATE ID' TO RJ-REASON
023400                 PERFORM 300-REJECT-RECORD  THRU 300-EXIT
023500             ELSE
023600                 PERFORM 500-ACCEPT-RECORD  THRU 500-EXIT
023700             END-IF
023800         END-IF
023900     END-IF.
024000     PERFORM 740-READ-CUSTIN        THRU 740-EXIT.
024100 100-EXIT.
024200     EXIT.
024300*
024400****************************************************************
024500*    200-VALIDATE-EMAIL                                        *
024600*    APPLIES THE SHOP'S E-MAIL EDIT RULE:                      *
024700*      LOCAL PART   [A-Za-z0-9._%+-]+                          *
024800*      '@' EXACTLY ONCE                                        *
024900*      DOMAIN PART  [A-Za-z0-9.-]+  UP TO THE LAST '.'          *
025000*      FINAL SEGMENT ALPHABETIC ONLY, LENGTH 2 OR MORE          *
025100****************************************************************
025200 200-VALIDATE-EMAIL.
025300     MOVE 'Y' TO WS-EMAIL-VALID-SW.
025400     MOVE CUST-EMAIL OF CUSTOMER-REC TO WS-EMAIL-SCAN-AREA.
025500     PERFORM 205-FIND-EMAIL-LENGTH  THRU 205-EXIT.
025600     IF WS-EMAIL-LEN = 0
025700         MOVE 'N' TO WS-EMAIL-VALID-SW
025800         GO TO 200-EXIT
025900     END-IF.
026000     PERFORM 210-COUNT-AT-SIGNS     THRU 210-EXIT.
026100     IF WS-EMAIL-AT-CNT NOT = 1
026200         MOVE 'N' TO WS-EMAIL-VALID-SW
026300         GO TO 200-EXIT
026400     END-IF.
026500     PERFORM 220-CHECK-LOCAL-PART   THRU 220-EXIT.
026600     IF NOT EMAIL-IS-VALID
026700         GO TO 200-EXIT
026800     END-IF.
026900     PERFORM 230-FIND-LAST-DOT      THRU 230-EXIT.
027000     IF WS-EMAIL-DOT-POS = 0
027100         MOVE 'N' TO WS-EMAIL-VALID-SW
027200         GO TO 200-EXIT
027300     END-IF.
027400     PERFORM 240-CHECK-DOMAIN-PART  THRU 240-EXIT.
027500     IF NOT EMAIL-IS-VALID
027600         GO TO 200-EXIT
027700     END-IF.
027800     PERFORM 260-CHECK-FINAL-SEG    THRU 260-EXIT.
027900 200-EXIT.
028000     EXIT.
028100*
028200 205-FIND-EMAIL-LENGTH.
028300     MOVE 40 TO WS-EMAIL-LEN.
028400     PERFORM 206-BACK-UP-ONE-CHAR THRU 206-EXIT
028500             VARYING WS-EMAIL-IDX FROM 40 BY -1
028600             UNTIL WS-EMAIL-IDX = 0
028700                OR WS-EMAIL-CHARS(WS-EMAIL-IDX) NOT = SPACE.
028800 205-EXIT.
028900     EXIT.
029000*
029100 206-BACK-UP-ONE-CHAR.
029200     MOVE WS-EMAIL-IDX TO WS-EMAIL-LEN.
029300 206-EXIT.
029400     EXIT.
029500*
029600 210-COUNT-AT-SIGNS.
029700     MOVE 0 TO WS-EMAIL-AT-CNT.
029800     MOVE 0 TO WS-EMAIL-AT-POS.
029900     PERFORM 211-TEST-ONE-CHAR-FOR-AT THRU 211-EXIT
030000             VARYING WS-EMAIL-IDX FROM 1 BY 1
030100             UNTIL WS-EMAIL-IDX > WS-EMAIL-LEN.
030200 210-EXIT.
030300     EXIT.
030400*
030500 211-TEST-ONE-CHAR-FOR-AT.
030600     IF WS-EMAIL-CHARS(WS-EMAIL-IDX) = '@'
030700         ADD 1 TO WS-EMAIL-AT-CNT
030800         MOVE WS-EMAIL-IDX TO WS-EMAIL-AT-POS
030900     END-IF.
031000 211-EXIT.
031100     EXIT.
031200*
031300 220-CHECK-LOCAL-PART.
031400     MOVE 'Y' TO WS-EMAIL-VALID-SW.
031500     IF WS-EMAIL-AT-POS = 1
031600         MOVE 'N' TO WS-EMAIL-VALID-SW
031700         GO TO 220-EXIT
031800     END-IF.
031900     PERFORM 221-TEST-LOCAL-CHAR THRU 221-EXIT
032000             VARYING WS-EMAIL-IDX FROM 1 BY 1
032100             UNTIL WS-EMAIL-IDX >= WS-EMAIL-AT-POS
032200                OR NOT EMAIL-IS-VALID.
032300 220-EXIT.
032400     EXIT.
032500*
032600 221-TEST-LOCAL-CHAR.
032700     MOVE WS-EMAIL-CHARS(WS-EMAIL-IDX) TO WS-EMAIL-CHAR.
032800     EVALUATE TRUE
032900         WHEN WS-EMAIL-CHAR IS ALPHA-CLASS
033000             CONTINUE
033100         WHEN WS-EMAIL-CHAR IS DIGIT-CLASS
033200             CONTINUE
033300         WHEN WS-EMAIL-CHAR = '.' OR '_' OR '%' OR '+' OR '-'
033400             CONTINUE
033500         WHEN OTHER
033600             MOVE 'N' TO WS-EMAIL-VALID-SW
033700     END-EVALUATE.
033800 221-EXIT.
033900     EXIT.
034000*
034100 230-FIND-LAST-DOT.
034200     MOVE 0 TO WS-EMAIL-DOT-POS.
034300     PERFORM 231-TEST-ONE-CHAR-FOR-DOT THRU 231-EXIT
034400             VARYING WS-EMAIL-IDX FROM WS-EMAIL-LEN BY -1
034500             UNTIL WS-EMAIL-IDX <= WS-EMAIL-AT-POS
034600                OR WS-EMAIL-DOT-POS NOT = 0.
034700 230-EXIT.
034800     EXIT.
034900*
035000 231-TEST-ONE-CHAR-FOR-DOT.
035100     IF WS-EMAIL-CHARS(WS-EMAIL-IDX) = '.'
035200         MOVE WS-EMAIL-IDX TO WS-EMAIL-DOT-POS
035300     END-IF.
035400 231-EXIT.
035500     EXIT.
035600*
035700 240-CHECK-DOMAIN-PART.
035800     MOVE 'Y' TO WS-EMAIL-VALID-SW.
035900     IF WS-EMAIL-DOT-POS = WS-EMAIL-AT-POS + 1
036000         MOVE 'N' TO WS-EMAIL-VALID-SW
036100         GO TO 240-EXIT
036200     END-IF.
036300     PERFORM 241-TEST-DOMAIN-CHAR THRU 241-EXIT
036400             VARYING WS-EMAIL-IDX FROM WS-EMAIL-AT-POS BY 1
036500             UNTIL WS-EMAIL-IDX >= WS-EMAIL-DOT-POS
036600                OR NOT EMAIL-IS-VALID.
036700 240-EXIT.
036800     EXIT.
036900*
037000 241-TEST-DOMAIN-CHAR.
037100     MOVE WS-EMAIL-CHARS(WS-EMAIL-IDX + 1) TO WS-EMAIL-CHAR.
037200     EVALUATE TRUE
037300         WHEN WS-EMAIL-CHAR IS ALPHA-CLASS
037400             CONTINUE
037500         WHEN WS-EMAIL-CHAR IS DIGIT-CLASS
037600             CONTINUE
037700         WHEN WS-EMAIL-CHAR = '.' OR '-'
037800             CONTINUE
037900         WHEN OTHER
038000             MOVE 'N' TO WS-EMAIL-VALID-SW
038100     END-EVALUATE.
038200 241-EXIT.
038300     EXIT.
038400*
038500 260-CHECK-FINAL-SEG.
038600     MOVE 'Y' TO WS-EMAIL-VALID-SW.
038700     COMPUTE WS-EMAIL-SEG-LEN = WS-EMAIL-LEN - WS-EMAIL-DOT-POS.
038800     IF WS-EMAIL-SEG-LEN < 2
038900         MOVE 'N' TO WS-EMAIL-VALID-SW
039000         GO TO 260-EXIT
039100     END-IF.
039200     PERFORM 261-TEST-FINAL-CHAR THRU 261-EXIT
039300             VARYING WS-EMAIL-IDX FROM WS-EMAIL-DOT-POS BY 1
039400             UNTIL WS-EMAIL-IDX >= WS-EMAIL-LEN
039500                OR NOT EMAIL-IS-VALID.
039600 260-EXIT.
039700     EXIT.
039800*
039900 261-TEST-FINAL-CHAR.
040000     MOVE WS-EMAIL-CHARS(WS-EMAIL-IDX + 1) TO WS-EMAIL-CHAR.
040100     IF WS-EMAIL-CHAR IS NOT ALPHA-CLASS
040200         MOVE 'N' TO WS-EMAIL-VALID-SW
040300     END-IF.
040400 261-EXIT.
040500     EXIT.
040600*
040700****************************************************************
040800*    250-VALIDATE-PHONE                                        *
040900*    APPLIES THE SHOP'S RUSSIAN-STYLE PHONE EDIT RULE.  THE     *
041000*    NUMBER MAY OPEN WITH +7, 8, OR 7, AN OPTIONAL SEPARATOR,   *
041100*    A 3-DIGIT AREA CODE (FIRST DIGIT 4, 8, OR 9) THAT MAY BE   *
041200*    PARENTHESISED, THEN GROUPS OF 3, 2 AND 2 DIGITS, EACH      *
041300*    OPTIONALLY LED BY A SPACE OR A HYPHEN.                     *
041400****************************************************************
041500 250-VALIDATE-PHONE.
041600     MOVE 'Y' TO WS-PHONE-VALID-SW.
041700     MOVE 1 TO WS-PHONE-POS.
041800     MOVE 16 TO WS-PHONE-LEN.
041900     PERFORM 251-BACK-UP-PHONE-END THRU 251-EXIT
042000             VARYING WS-EMAIL-IDX FROM 16 BY -1
042100             UNTIL WS-EMAIL-IDX = 0
042200                OR CUST-PHONE OF CUSTOMER-REC (WS-EMAIL-IDX:1)
042300                                                  NOT = SPACE.
042400     PERFORM 252-SKIP-PREFIX     THRU 252-EXIT.
042500     PERFORM 253-SKIP-SEPARATOR  THRU 253-EXIT.
042600     PERFORM 254-CHECK-AREA-CODE THRU 254-EXIT.
042700*        CR0603 05/26/06 DHW - THE FIRST 3-DIGIT GROUP GETS AN
042800*        OPTIONAL SEPARATOR TOO, SAME AS THE OTHER TWO GROUPS.
042900     IF PHONE-IS-VALID
043000         PERFORM 256-SKIP-GROUP-SEP THRU 256-EXIT
043100         PERFORM 255-CHECK-GROUP THRU 255-EXIT
043200     END-IF.
043300     IF PHONE-IS-VALID
043400         PERFORM 256-SKIP-GROUP-SEP THRU 256-EXIT
043500         MOVE 2 TO WS-PHONE-DIGIT-CNT
043600         PERFORM 257-CHECK-DIGITS THRU 257-EXIT
043700     END-IF.
043800     IF PHONE-IS-VALID
043900         PERFORM 256-SKIP-GROUP-SEP THRU 256-EXIT
044000         MOVE 2 TO WS-PHONE-DIGIT-CNT
044100         PERFORM 257-CHECK-DIGITS THRU 257-EXIT
044200     END-IF.
044300     IF PHONE-IS-VALID AND WS-PHONE-POS NOT > WS-PHONE-LEN
044400         MOVE 'N' TO WS-PHONE-VALID-SW
044500     END-IF.
044600 250-EXIT.
044700     EXIT.
044800*
044900 251-BACK-UP-PHONE-END.
045000     MOVE WS-EMAIL-IDX TO WS-PHONE-LEN.
045100 251-EXIT.
045200     EXIT.
045300*
045400 252-SKIP-PREFIX.
045500*        CR0603 05/26/06 DHW - '+' MAY ONLY BE FOLLOWED BY '7',
045600*        NOT '8' - '+8' IS NOT ONE OF THE THREE LEGAL PREFIXES.
045700     IF CUST-PHONE OF CUSTOMER-REC (WS-PHONE-POS:1) = '+'
045800         ADD 1 TO WS-PHONE-POS
045900         IF CUST-PHONE OF CUSTOMER-REC (WS-PHONE-POS:1) = '7'
046000             ADD 1 TO WS-PHONE-POS
046100         END-IF
046200     ELSE
046300         IF CUST-PHONE OF CUSTOMER-REC (WS-PHONE-POS:1) = '7'
046400                 OR CUST-PHONE OF CUSTOMER-REC (WS-PHONE-POS:1) = '8'
046500             ADD 1 TO WS-PHONE-POS
046600         END-IF
046700     END-IF.
046800 252-EXIT.
046900     EXIT.
047000*
047100 253-SKIP-SEPARATOR.
047200     IF CUST-PHONE OF CUSTOMER-REC (WS-PHONE-POS:1) = SPACE
047300             OR CUST-PHONE OF CUSTOMER-REC (WS-PHONE-POS:1) = '-'
047400         ADD 1 TO WS-PHONE-POS
047500     END-IF.
047600 253-EXIT.
047700     EXIT.
047800*
047900 254-CHECK-AREA-CODE.
048000     MOVE 'Y' TO WS-PHONE-VALID-SW.
048100     IF CUST-PHONE OF CUSTOMER-REC (WS-PHONE-POS:1) = '('
048200         ADD 1 TO WS-PHONE-POS
048300     END-IF.
048400     MOVE CUST-PHONE OF CUSTOMER-REC (WS-PHONE-POS:1) TO WS-PHONE-CHAR.
048500     IF WS-PHONE-CHAR NOT = '4' AND NOT = '8' AND NOT = '9'
048600         MOVE 'N' TO WS-PHONE-VALID-SW
048700         GO TO 254-EXIT
048800     END-IF.
048900     ADD 1 TO WS-PHONE-POS.
049000     MOVE 2 TO WS-PHONE-DIGIT-CNT.
049100     PERFORM 257-CHECK-DIGITS THRU 257-EXIT.
049200     IF PHONE-IS-VALID
049300        AND CUST-PHONE OF CUSTOMER-REC (WS-PHONE-POS:1) = ')'
049400         ADD 1 TO WS-PHONE-POS
049500     END-IF.
049600 254-EXIT.
049700     EXIT.
049800*
049900 255-CHECK-GROUP.
050000     MOVE 3 TO WS-PHONE-DIGIT-CNT.
050100     PERFORM 257-CHECK-DIGITS THRU 257-EXIT.
050200 255-EXIT.
050300     EXIT.
050400*
050500 256-SKIP-GROUP-SEP.
050600     IF CUST-PHONE OF CUSTOMER-REC (WS-PHONE-POS:1) = SPACE
050700             OR CUST-PHONE OF CUSTOMER-REC (WS-PHONE-POS:1) = '-'
050800         ADD 1 TO WS-PHONE-POS
050900     END-IF.
051000 256-EXIT.
051100     EXIT.
051200*
051300 257-CHECK-DIGITS.
051400     PERFORM 258-CHECK-ONE-DIGIT THRU 258-EXIT
051500             WS-PHONE-DIGIT-CNT TIMES.
051600 257-EXIT.
051700     EXIT.
051800*
051900 258-CHECK-ONE-DIGIT.
052000     IF PHONE-IS-VALID
052100         MOVE CUST-PHONE OF CUSTOMER-REC (WS-PHONE-POS:1) TO WS-PHONE-CHAR
052200         IF WS-PHONE-CHAR IS DIGIT-CLASS
052300             ADD 1 TO WS-PHONE-POS
052400         ELSE
052500             MOVE 'N' TO WS-PHONE-VALID-SW
052600         END-IF
052700     END-IF.
052800 258-EXIT.
052900     EXIT.
053000*
053100 300-REJECT-RECORD.
053200     ADD 1 TO WS-RUN-REJECT-CNT.
053300     MOVE CUST-ID OF CUSTOMER-REC TO RJ-CUST-ID.
053400     WRITE REJECT-RECORD FROM WS-REJECT-LINE.
053500 300-EXIT.
053600     EXIT.
053700*
053800 400-CHECK-DUPLICATE-ID.
053900     MOVE 'N' TO WS-DUP-FOUND-SW.
054000     IF WS-CUST-ID-CNT > 0
054100         PERFORM 410-TEST-ONE-ID THRU 410-EXIT
054200                 VARYING WS-CID-IDX FROM 1 BY 1
054300                 UNTIL WS-CID-IDX > WS-CUST-ID-CNT
054400                    OR DUP-ID-FOUND
054500     END-IF.
054600 400-EXIT.
054700     EXIT.
054800*
054900 410-TEST-ONE-ID.
055000     IF WS-CUST-ID-ENTRY(WS-CID-IDX) = CUST-ID OF CUSTOMER-REC
055100         MOVE 'Y' TO WS-DUP-FOUND-SW
055200     END-IF.
055300 410-EXIT.
055400     EXIT.
055500*
055600 500-ACCEPT-RECORD.
055700     ADD 1 TO WS-RUN-ACCEPT-CNT.
055800     ADD 1 TO WS-CUST-ID-CNT.
055900     MOVE CUST-ID OF CUSTOMER-REC TO WS-CUST-ID-ENTRY(WS-CUST-ID-CNT).
056000     WRITE CUSTOMER-REC.
056100 500-EXIT.
056200     EXIT.
056300*
056400 700-OPEN-FILES.
056500     OPEN INPUT  CUSTIN.
056600     IF NOT CUSTIN-OK
056700         DISPLAY 'CUSTVAL: ERROR OPENING CUSTIN  RC='
056800                                     WS-CUSTIN-STATUS
056900         MOVE 16 TO RETURN-CODE
057000         GOBACK
057100     END-IF.
057200     OPEN INPUT  CUSTMST.
057300     OPEN OUTPUT REJECTS.
057400     OPEN OUTPUT REPORT.
057500 700-EXIT.
057600     EXIT.
057700*
057800 720-LOAD-CUST-ID-TABLE.
057900     READ CUSTMST
058000         AT END
058100             MOVE 'Y' TO WS-CUSTMST-EOF-SW
058200         NOT AT END
058300             ADD 1 TO WS-CUST-ID-CNT
058400             MOVE CUST-ID OF CUSTOMER-REC TO WS-CUST-ID-ENTRY
058500                                     (WS-CUST-ID-CNT)
058600     END-READ.
058700 720-EXIT.
058800     EXIT.
058900*
059000 730-SWITCH-TO-EXTEND.
059100     CLOSE CUSTMST.
059200     OPEN EXTEND CUSTMST.
059300     IF NOT CUSTMST-OK
059400         DISPLAY 'CUSTVAL: ERROR RE-OPENING CUSTMST RC='
059500                                             WS-CUSTMST-STATUS
059600         MOVE 16 TO RETURN-CODE
059700         GOBACK
059800     END-IF.
059900 730-EXIT.
060000     EXIT.
060100*
060200 740-READ-CUSTIN.
060300     READ CUSTIN
060400         AT END
060500             MOVE 'Y' TO WS-CUSTIN-EOF-SW
060600         NOT AT END
060700             MOVE CUSTIN-REC TO CUSTOMER-REC
060800     END-READ.
060900 740-EXIT.
061000     EXIT.
061100*
061200 790-CLOSE-FILES.
061300     CLOSE CUSTIN, CUSTMST, REJECTS, REPORT.
061400 790-EXIT.
061500     EXIT.
061600*
061700 800-PRINT-CONTROL-RPT.
061800     ACCEPT WS-CURRENT-DATE FROM DATE.
061900     MOVE WS-CD-MM TO RPT-HDG-MM.
062000     MOVE WS-CD-DD TO RPT-HDG-DD.
062100     MOVE WS-CD-YY TO RPT-HDG-YY.
062200     MOVE 1 TO RPT-HDG-PAGE.
062300     MOVE 'CUSTOMER VALIDATION - CONTROL REPORT' TO RPT-HDG-TITLE.
062400     WRITE REPORT-RECORD FROM RPT-PAGE-HEADING AFTER TOP-OF-FORM.
062500     WRITE REPORT-RECORD FROM RPT-STATS-HDR1   AFTER 2.
062600     MOVE 'RECORDS READ' TO RPT-STATS-LABEL.
062700     MOVE WS-RUN-READ-CNT TO RPT-STATS-VALUE.
062800     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 2.
062900     MOVE 'RECORDS ACCEPTED' TO RPT-STATS-LABEL.
063000     MOVE WS-RUN-ACCEPT-CNT TO RPT-STATS-VALUE.
063100     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
063200     MOVE 'RECORDS REJECTED' TO RPT-STATS-LABEL.
063300     MOVE WS-RUN-REJECT-CNT TO RPT-STATS-VALUE.
063400     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
063500 800-EXIT.
063600     EXIT.
