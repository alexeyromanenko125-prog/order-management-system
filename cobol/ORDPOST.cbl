000100****************************************************************
000200*                                                              *
000300*    P R O G R A M   I D E N T I F I C A T I O N               *
000400*                                                              *
000500*    PROGRAM  : ORDPOST                                        *
000600*    TITLE    : ORDER POSTING ENGINE                           *
000700*    SYSTEM   : ORDER MANAGEMENT - RETAIL BATCH SUITE          *
000800*                                                              *
000900*    READS THE ORDER INTAKE FILE (ORDIN) - ONE HEADER RECORD   *
001000*    FOLLOWED BY ITS DETAIL LINES - AND POSTS EACH ORDER TO    *
001100*    ORDMST/ORDITM AFTER CHECKING FOR A DUPLICATE ORDER-ID AND *
001200*    AN UNKNOWN CUSTOMER-ID.  EACH LINE IS PRICED FROM THE     *
001300*    PRODUCT MASTER (PRODMST) AT POST TIME; UNKNOWN PRODUCTS   *
001400*    ARE DROPPED FROM THE ORDER WITH A WARNING.  STOCK ON HAND *
001500*    IS DECREMENTED (NEVER BELOW ZERO) AND PRODMST IS REWRITTEN*
001600*    AT END OF JOB.  END-OF-JOB CONTROL COUNTS ARE PRINTED.    *
001700*                                                              *
001800****************************************************************
001900*                                                              *
002000*    C H A N G E   L O G                                       *
002100*                                                              *
002200*    DATE-WRITTEN.....04/03/89                                 *
002300*                                                              *
002400*    DATE      BY   REQUEST   DESCRIPTION                      *
002500*    --------  ---  --------  -----------------------------    *
002600*    04/03/89  JSA  ORIG      INITIAL WRITE OF ORDPOST.         *
002700*    11/02/91  RTK  CR0114    ADDED THE STOCK-SHORTAGE WARNING -*
002800*                             SHORTAGES WERE SILENTLY ZEROED    *
002900*                             OUT BEFORE WITH NO NOTICE.        *
003000*    04/18/92  RTK  CR0128    ADDED THE DUPLICATE ORDER-ID      *
003100*                             CHECK AGAINST ORDMST.             *
003200*    07/22/93  MPL  CR0202    ADDED PAGE HEADING TO THE CONTROL *
003300*                             REPORT (SHARES RPTHEAD COPYBOOK). *
003400*    06/30/98  MPL  CR0339    Y2K - REVIEWED.  ORD-DATE IS AN   *
003500*                             8-DIGIT YYYYMMDD FIELD ALREADY -  *
003600*                             NO CHANGE REQUIRED.               *
003700*    02/09/03  DHW  CR0501    RAISED THE ORDER-ID AND PRODUCT   *
003800*                             TABLE SIZES FOR THE WEST DIVISION *
003900*                             CONVERSION VOLUME.                *
004000*    10/14/05  DHW  CR0577    UNKNOWN-PRODUCT LINES ARE NOW     *
004100*                             LOGGED TO THE REPORT INSTEAD OF   *
004200*                             BEING SILENTLY DROPPED.           *
004300*    03/22/06  DHW  CR0594    PULLED THE ORDER-LINE LOOP        *
004400*                             SUBSCRIPT OUT TO A STAND-ALONE     *
004500*                             77-LEVEL ITEM - MATCHES THE        *
004600*                             UTILITY LIBRARY'S OWN SUB1/SUB2    *
004700*                             WORK FIELDS.  NO LOGIC CHANGE.     *
004800****************************************************************
004900 IDENTIFICATION DIVISION.
005000 PROGRAM-ID.     ORDPOST.
005100 AUTHOR.         J SAYLES.
005200 INSTALLATION.   RETAIL SYSTEMS DIVISION.
005300 DATE-WRITTEN.   04/03/89.
005400 DATE-COMPILED.
005500 SECURITY.       NON-CONFIDENTIAL.
005600*
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-370.
006000 OBJECT-COMPUTER. IBM-370.
006100 SPECIAL-NAMES.
006200     C01                     IS TOP-OF-FORM
006300     CLASS DIGIT-CLASS       IS '0' THRU '9'
006400     UPSI-0 ON  STATUS       IS OP-VERBOSE-MODE
006500            OFF STATUS       IS OP-NORMAL-MODE.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT ORDIN    ASSIGN TO ORDIN
006900            ORGANIZATION IS LINE SEQUENTIAL
007000            FILE STATUS  IS WS-ORDIN-STATUS.
007100     SELECT ORDMST   ASSIGN TO ORDMST
007200            ORGANIZATION IS SEQUENTIAL
007300            FILE STATUS  IS WS-ORDMST-STATUS.
007400     SELECT ORDITM   ASSIGN TO ORDITM
007500            ORGANIZATION IS SEQUENTIAL
007600            FILE STATUS  IS WS-ORDITM-STATUS.
007700     SELECT CUSTMST  ASSIGN TO CUSTMST
007800            ORGANIZATION IS SEQUENTIAL
007900            FILE STATUS  IS WS-CUSTMST-STATUS.
008000     SELECT PRODMST  ASSIGN TO PRODMST
008100            ORGANIZATION IS SEQUENTIAL
008200            FILE STATUS  IS WS-PRODMST-STATUS.
008300     SELECT REJECTS  ASSIGN TO REJECTS
008400            ORGANIZATION IS LINE SEQUENTIAL
008500            FILE STATUS  IS WS-REJECTS-STATUS.
008600     SELECT REPORT   ASSIGN TO REPORT
008700            ORGANIZATION IS LINE SEQUENTIAL
008800            FILE STATUS  IS WS-REPORT-STATUS.
008900*
009000 DATA DIVISION.
009100 FILE SECTION.
009200*
009300 FD  ORDIN
009400     RECORDING MODE IS F.
009500 01  ORDIN-REC.
009600     05  ORDIN-TYPE                  PIC X.
009700         88  ORDIN-IS-HEADER         VALUE 'H'.
009800         88  ORDIN-IS-DETAIL         VALUE 'D'.
009900     05  ORDIN-HDR-AREA.
010000         10  ORDIN-HDR-ORD-ID        PIC 9(07).
010100         10  ORDIN-HDR-CUST-ID       PIC 9(05).
010200         10  ORDIN-HDR-DATE          PIC 9(08).
010300         10  ORDIN-HDR-ITEM-CNT      PIC 9(02).
010400         10  FILLER                  PIC X(08).
010500*        REDEFINITION - A DETAIL RECORD OVERLAYS THE SAME AREA
010600*        AS THE HEADER.  ORDIN-TYPE ABOVE SAYS WHICH IS ACTIVE.
010700     05  ORDIN-DTL-AREA REDEFINES ORDIN-HDR-AREA.
010800         10  ORDIN-DTL-ORD-ID        PIC 9(07).
010900         10  ORDIN-DTL-PROD-ID       PIC 9(05).
011000         10  ORDIN-DTL-QTY           PIC 9(05).
011100         10  FILLER                  PIC X(13).
011200*
011300 FD  ORDMST
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD.
011600 COPY ORDHDR.
011700*
011800 FD  ORDITM
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD.
012100 COPY ORDLINE.
012200*
012300 FD  CUSTMST
012400     RECORDING MODE IS F.
012500 COPY CUSTREC.
012600*
012700 FD  PRODMST
012800     RECORDING MODE IS F.
012900 COPY PRODREC.
013000*
013100 FD  REJECTS
013200     RECORDING MODE IS F.
013300 01  REJECT-RECORD                   PIC X(80).
013400*
013500 FD  REPORT
013600     RECORDING MODE IS F.
013700 01  REPORT-RECORD                   PIC X(132).
013800*
013900 WORKING-STORAGE SECTION.
014000*
014100*    STAND-ALONE SUBSCRIPT FOR THE PER-ORDER LINE LOOP - SAME
014200*    HOUSE HABIT AS THE UTILITY LIBRARY'S SUB1/SUB2 SCRATCH ITEMS.
014300 77  WS-LINE-IDX                     PIC 9(02) COMP VALUE 0.
014400*
014500 01  WS-FILE-STATUS-GROUP.
014600     05  WS-ORDIN-STATUS             PIC X(02) VALUE SPACES.
014700         88  ORDIN-OK                VALUE '00'.
014800     05  WS-ORDMST-STATUS            PIC X(02) VALUE SPACES.
014900         88  ORDMST-OK               VALUE '00'.
015000     05  WS-ORDITM-STATUS            PIC X(02) VALUE SPACES.
015100         88  ORDITM-OK               VALUE '00'.
015200     05  WS-CUSTMST-STATUS           PIC X(02) VALUE SPACES.
015300         88  CUSTMST-OK              VALUE '00'.
015400     05  WS-PRODMST-STATUS           PIC X(02) VALUE SPACES.
015500         88  PRODMST-OK              VALUE '00'.
015600     05  WS-REJECTS-STATUS           PIC X(02) VALUE SPACES.
015700     05  WS-REPORT-STATUS            PIC X(02) VALUE SPACES.
015800*        REDEFINITION - LETS THE OPEN-ERROR PARAGRAPH DISPLAY
015900*        ALL SEVEN FILE-STATUS CODES IN ONE SHOT WHEN NEEDED.
016000 01  WS-ALL-FILE-STATUS REDEFINES WS-FILE-STATUS-GROUP
016100                                   PIC X(14).
016200*
016300 01  WS-SWITCHES.
016400     05  WS-ORDIN-EOF-SW             PIC X VALUE 'N'.
016500         88  ORDIN-AT-EOF            VALUE 'Y'.
016600     05  WS-CUSTMST-EOF-SW           PIC X VALUE 'N'.
016700         88  CUSTMST-AT-EOF          VALUE 'Y'.
016800     05  WS-PRODMST-EOF-SW           PIC X VALUE 'N'.
016900         88  PRODMST-AT-EOF          VALUE 'Y'.
017000     05  WS-ORDMST-EOF-SW            PIC X VALUE 'N'.
017100         88  ORDMST-AT-EOF           VALUE 'Y'.
017200     05  WS-DUP-ORDER-SW             PIC X VALUE 'N'.
017300         88  DUP-ORDER-FOUND         VALUE 'Y'.
017400     05  WS-CUST-FOUND-SW            PIC X VALUE 'N'.
017500         88  CUST-ID-FOUND           VALUE 'Y'.
017600     05  WS-PROD-FOUND-SW            PIC X VALUE 'N'.
017700         88  PROD-ID-FOUND           VALUE 'Y'.
017800     05  WS-ORDER-REJECT-SW          PIC X VALUE 'N'.
017900         88  ORDER-IS-REJECTED       VALUE 'Y'.
018000*
018100 01  WS-CUST-ID-TABLE.
018200     05  WS-CUST-ID-CNT              PIC 9(05) COMP-3 VALUE 0.
018300     05  WS-CUST-ID-ENTRY  OCCURS 1 TO 5000 TIMES
018400                           DEPENDING ON WS-CUST-ID-CNT
018500                           INDEXED BY WS-CID-IDX
018600                           PIC 9(05).
018700*
018800 01  WS-ORD-ID-TABLE.
018900     05  WS-ORD-ID-CNT               PIC 9(05) COMP-3 VALUE 0.
019000     05  WS-ORD-ID-ENTRY   OCCURS 1 TO 20000 TIMES
019100                           DEPENDING ON WS-ORD-ID-CNT
019200                           INDEXED BY WS-OID-IDX
019300                           PIC 9(07).
019400*
019500 01  WS-PRODUCT-TABLE.
019600     05  WS-PROD-TABLE-CNT           PIC 9(04) COMP-3 VALUE 0.
019700     05  WS-PROD-ENTRY     OCCURS 1 TO 2000 TIMES
019800                           DEPENDING ON WS-PROD-TABLE-CNT
019900                           INDEXED BY WS-PROD-IDX.
020000         10  WS-PROD-ENTRY-ID        PIC 9(05).
020100         10  WS-PROD-ENTRY-NAME      PIC X(30).
020200         10  WS-PROD-ENTRY-PRICE     PIC 9(07)V99.
020300         10  WS-PROD-ENTRY-CATEGORY  PIC X(20).
020400         10  WS-PROD-ENTRY-STOCK     PIC 9(07).
020500*
020600 COPY WRKCTRS.
020700*
020800 01  WS-ORDER-WORK.
020900     05  WS-ORD-TOTAL-ACC            PIC S9(09)V99 COMP-3
021000                                     VALUE +0.
021100     05  WS-ORD-LINE-CNT             PIC 9(02) COMP VALUE 0.
021200     05  WS-ORD-POST-LINE-CNT        PIC 9(02) COMP VALUE 0.
021300     05  WS-LINE-TOTAL               PIC S9(09)V99 COMP-3
021400                                     VALUE +0.
021500     05  WS-STOCK-AVAIL              PIC S9(07) COMP-3 VALUE +0.
021600*
021700 01  WS-DATE-WORK.
021800     05  WS-CURRENT-DATE             PIC 9(06).
021900*        REDEFINITION BREAKING THE RUN DATE INTO YY/MM/DD FOR
022000*        THE PAGE HEADING.
022100     05  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
022200         10  WS-CD-YY                PIC 99.
022300         10  WS-CD-MM                PIC 99.
022400         10  WS-CD-DD                PIC 99.
022500*
022600 COPY RPTHEAD.
022700*
022800 01  RPT-STATS-HDR1.
022900     05  FILLER                      PIC X(30)
023000                 VALUE 'ORDER POSTING - CONTROL TOTAL'.
023100     05  FILLER                      PIC X(102) VALUE SPACES.
023200 01  RPT-STATS-DETAIL.
023300     05  FILLER                      PIC X(20) VALUE SPACES.
023400     05  RPT-STATS-LABEL             PIC X(24) VALUE SPACES.
023500     05  RPT-STATS-VALUE             PIC ZZZ,ZZ9.
023600     05  FILLER                      PIC X(81) VALUE SPACES.
023700 01  RPT-STATS-AMT-DETAIL.
023800     05  FILLER                      PIC X(20) VALUE SPACES.
023900     05  RPT-AMT-LABEL               PIC X(24) VALUE SPACES.
024000     05  RPT-AMT-VALUE               PIC ZZZ,ZZZ,ZZ9.99.
024100     05  FILLER                      PIC X(74) VALUE SPACES.
024200*
024300 01  WS-REJECT-LINE.
024400     05  RJ-ORD-ID                   PIC 9(07).
024500     05  FILLER                      PIC X(03) VALUE SPACES.
024600     05  RJ-REASON                   PIC X(20).
024700     05  FILLER                      PIC X(50) VALUE SPACES.
024800*
024900 01  WS-WARNING-LINE.
025000     05  FILLER                      PIC X(01) VALUE SPACE.
025100     05  WARN-TEXT                   PIC X(20) VALUE SPACES.
025200     05  WARN-ORD-ID                 PIC 9(07).
025300     05  FILLER                      PIC X(02) VALUE SPACES.
025400     05  WARN-PROD-ID                PIC 9(05).
025500     05  FILLER                      PIC X(02) VALUE SPACES.
025600     05  WARN-QTY                    PIC ZZZZ9.
025700     05  FILLER                      PIC X(02) VALUE SPACES.
025800     05  WARN-STOCK                  PIC ZZZZ9.
025900     05  FILLER                      PIC X(83) VALUE SPACES.
026000*
026100 PROCEDURE DIVISION.
026200*
026300 000-MAIN-LINE.
026400     PERFORM 700-OPEN-FILES          THRU 700-EXIT.
026500     PERFORM 705-LOAD-CUST-TABLE     THRU 705-EXIT
026600             UNTIL CUSTMST-AT-EOF.
026700     PERFORM 710-LOAD-PRODUCT-TABLE  THRU 710-EXIT
026800             UNTIL PRODMST-AT-EOF.
026900     PERFORM 715-LOAD-ORDER-TABLE    THRU 715-EXIT
027000             UNTIL ORDMST-AT-EOF.
027100     PERFORM 720-SWITCH-ORDMST-EXTEND THRU 720-EXIT.
027200     PERFORM 730-READ-ORDIN          THRU 730-EXIT.
027300     PERFORM 300-PROCESS-ORDER-RECORD THRU 300-EXIT
027400             UNTIL ORDIN-AT-EOF.
027500     PERFORM 900-REWRITE-PRODUCT-MASTER THRU 900-EXIT.
027600     PERFORM 950-REPORT-CONTROL-TOTALS  THRU 950-EXIT.
027700     PERFORM 790-CLOSE-FILES          THRU 790-EXIT.
027800     GOBACK.
027900*
028000 300-PROCESS-ORDER-RECORD.
028100     ADD 1 TO WS-RUN-READ-CNT.
028200     MOVE 'N' TO WS-ORDER-REJECT-SW.
028300     MOVE 0   TO WS-ORD-TOTAL-ACC.
028400     MOVE 0   TO WS-ORD-POST-LINE-CNT.
028500     MOVE ORDIN-HDR-ORD-ID    TO ORD-ID.
028600     MOVE ORDIN-HDR-CUST-ID   TO ORD-CUST-ID.
028700     MOVE ORDIN-HDR-DATE      TO ORD-DATE.
028800     MOVE ORDIN-HDR-ITEM-CNT  TO WS-ORD-LINE-CNT.
028900     PERFORM 320-CHECK-DUP-ORDER    THRU 320-EXIT.
029000     IF NOT ORDER-IS-REJECTED
029100         PERFORM 340-CHECK-CUSTOMER THRU 340-EXIT
029200     END-IF.
029300     IF WS-ORD-LINE-CNT > 0
029400         PERFORM 360-POST-ORDER-LINES THRU 360-EXIT
029500                 VARYING WS-LINE-IDX FROM 1 BY 1
029600                 UNTIL WS-LINE-IDX > WS-ORD-LINE-CNT
029700     END-IF.
029800     IF ORDER-IS-REJECTED
029900         PERFORM 390-WRITE-ORDER-REJECT THRU 390-EXIT
030000     ELSE
030100         PERFORM 395-WRITE-ORDER-HEADER THRU 395-EXIT
030200     END-IF.
030300     PERFORM 730-READ-ORDIN          THRU 730-EXIT.
030400 300-EXIT.
030500     EXIT.
030600*
030700 320-CHECK-DUP-ORDER.
030800     MOVE 'N' TO WS-DUP-ORDER-SW.
030900     IF WS-ORD-ID-CNT > 0
031000         PERFORM 322-TEST-ONE-ORDER-ID THRU 322-EXIT
031100                 VARYING WS-OID-IDX FROM 1 BY 1
031200                 UNTIL WS-OID-IDX > WS-ORD-ID-CNT
031300                    OR DUP-ORDER-FOUND
031400     END-IF.
031500     IF DUP-ORDER-FOUND
031600         MOVE 'Y' TO WS-ORDER-REJECT-SW
031700         MOVE 'DUPLICATE ORDER ID' TO RJ-REASON
031800     END-IF.
031900 320-EXIT.
032000     EXIT.
032100*
032200 322-TEST-ONE-ORDER-ID.
032300     IF WS-ORD-ID-ENTRY(WS-OID-IDX) = ORD-ID
032400         MOVE 'Y' TO WS-DUP-ORDER-SW
032500     END-IF.
032600 322-EXIT.
032700     EXIT.
032800*
032900 340-CHECK-CUSTOMER.
033000     MOVE 'N' TO WS-CUST-FOUND-SW.
033100     IF WS-CUST-ID-CNT > 0
033200         PERFORM 342-TEST-ONE-CUST-ID  THRU 342-EXIT
033300                 VARYING WS-CID-IDX FROM 1 BY 1
033400                 UNTIL WS-CID-IDX > WS-CUST-ID-CNT
033500                    OR CUST-ID-FOUND
033600     END-IF.
033700     IF NOT CUST-ID-FOUND
033800         MOVE 'Y' TO WS-ORDER-REJECT-SW
033900         MOVE 'UNKNOWN CUSTOMER' TO RJ-REASON
034000     END-IF.
034100 340-EXIT.
034200     EXIT.
034300*
034400 342-TEST-ONE-CUST-ID.
034500     IF WS-CUST-ID-ENTRY(WS-CID-IDX) = ORD-CUST-ID
034600         MOVE 'Y' TO WS-CUST-FOUND-SW
034700     END-IF.
034800 342-EXIT.
034900     EXIT.
035000*
035100 360-POST-ORDER-LINES.
035200     PERFORM 730-READ-ORDIN         THRU 730-EXIT.
035300     IF NOT ORDER-IS-REJECTED AND NOT ORDIN-AT-EOF
035400         PERFORM 380-POST-ONE-LINE  THRU 380-EXIT
035500     END-IF.
035600 360-EXIT.
035700     EXIT.
035800*
035900 380-POST-ONE-LINE.
036000     MOVE 'N' TO WS-PROD-FOUND-SW.
036100     IF WS-PROD-TABLE-CNT > 0
036200         PERFORM 382-FIND-PRODUCT   THRU 382-EXIT
036300                 VARYING WS-PROD-IDX FROM 1 BY 1
036400                 UNTIL WS-PROD-IDX > WS-PROD-TABLE-CNT
036500                    OR PROD-ID-FOUND
036600     END-IF.
036700     IF NOT PROD-ID-FOUND
036800         PERFORM 384-WRITE-UNKNOWN-PROD-WARN THRU 384-EXIT
036900     ELSE
037000         MOVE ORDIN-DTL-ORD-ID       TO ITM-ORD-ID
037100         MOVE ORDIN-DTL-PROD-ID      TO ITM-PROD-ID
037200         MOVE ORDIN-DTL-QTY          TO ITM-QTY
037300         MOVE WS-PROD-ENTRY-PRICE(WS-PROD-IDX) TO ITM-PRICE
037400         COMPUTE WS-LINE-TOTAL = ITM-PRICE * ITM-QTY
037500         MOVE WS-LINE-TOTAL          TO ITM-TOTAL
037600         ADD WS-LINE-TOTAL           TO WS-ORD-TOTAL-ACC
037700         PERFORM 386-UPDATE-STOCK    THRU 386-EXIT
037800         WRITE ORDITEM-REC
037900         ADD 1 TO WS-ORD-POST-LINE-CNT
038000     END-IF.
038100 380-EXIT.
038200     EXIT.
038300*
038400 382-FIND-PRODUCT.
038500     IF WS-PROD-ENTRY-ID(WS-PROD-IDX) = ORDIN-DTL-PROD-ID
038600         MOVE 'Y' TO WS-PROD-FOUND-SW
038700     END-IF.
038800 382-EXIT.
038900     EXIT.
039000*
039100 384-WRITE-UNKNOWN-PROD-WARN.
039200     MOVE 'PRODUCT NOT FOUND -  ' TO WARN-TEXT.
039300     MOVE ORDIN-DTL-ORD-ID        TO WARN-ORD-ID.
039400     MOVE ORDIN-DTL-PROD-ID       TO WARN-PROD-ID.
039500     MOVE ORDIN-DTL-QTY           TO WARN-QTY.
039600     MOVE 0                       TO WARN-STOCK.
039700     WRITE REPORT-RECORD FROM WS-WARNING-LINE.
039800 384-EXIT.
039900     EXIT.
040000*
040100 386-UPDATE-STOCK.
040200     MOVE WS-PROD-ENTRY-STOCK(WS-PROD-IDX) TO WS-STOCK-AVAIL.
040300     IF ITM-QTY > WS-STOCK-AVAIL
040400         MOVE 'STOCK SHORTAGE -    ' TO WARN-TEXT
040500         MOVE ITM-ORD-ID             TO WARN-ORD-ID
040600         MOVE ITM-PROD-ID            TO WARN-PROD-ID
040700         MOVE ITM-QTY                TO WARN-QTY
040800         MOVE WS-STOCK-AVAIL         TO WARN-STOCK
040900         WRITE REPORT-RECORD FROM WS-WARNING-LINE
041000         MOVE 0 TO WS-PROD-ENTRY-STOCK(WS-PROD-IDX)
041100     ELSE
041200         COMPUTE WS-PROD-ENTRY-STOCK(WS-PROD-IDX)
041300                 = WS-STOCK-AVAIL - ITM-QTY
041400     END-IF.
041500 386-EXIT.
041600     EXIT.
041700*
041800 390-WRITE-ORDER-REJECT.
041900     ADD 1 TO WS-RUN-REJECT-CNT.
042000     MOVE ORD-ID TO RJ-ORD-ID.
042100     WRITE REJECT-RECORD FROM WS-REJECT-LINE.
042200 390-EXIT.
042300     EXIT.
042400*
042500 395-WRITE-ORDER-HEADER.
042600     MOVE WS-ORD-TOTAL-ACC      TO ORD-TOTAL.
042700     MOVE WS-ORD-POST-LINE-CNT  TO ORD-ITEM-CNT.
042800     WRITE ORDER-REC.
042900     ADD 1 TO WS-ORD-ID-CNT.
043000     MOVE ORD-ID TO WS-ORD-ID-ENTRY(WS-ORD-ID-CNT).
043100     ADD 1 TO WS-RUN-POST-CNT.
043200     ADD WS-ORD-TOTAL-ACC TO WS-RUN-GRAND-TOTAL.
043300 395-EXIT.
043400     EXIT.
043500*
043600 700-OPEN-FILES.
043700     OPEN INPUT  ORDIN.
043800     OPEN INPUT  CUSTMST.
043900     OPEN INPUT  PRODMST.
044000     OPEN INPUT  ORDMST.
044100     OPEN EXTEND ORDITM.
044200     OPEN OUTPUT REJECTS.
044300     OPEN OUTPUT REPORT.
044400     IF NOT ORDIN-OK
044500         DISPLAY 'ORDPOST: ERROR OPENING ORDIN  RC='
044600                                     WS-ORDIN-STATUS
044700         MOVE 16 TO RETURN-CODE
044800         GOBACK
044900     END-IF.
045000 700-EXIT.
045100     EXIT.
045200*
045300 705-LOAD-CUST-TABLE.
045400     READ CUSTMST
045500         AT END
045600             MOVE 'Y' TO WS-CUSTMST-EOF-SW
045700         NOT AT END
045800             ADD 1 TO WS-CUST-ID-CNT
045900             MOVE CUST-ID TO WS-CUST-ID-ENTRY(WS-CUST-ID-CNT)
046000     END-READ.
046100 705-EXIT.
046200     EXIT.
046300*
046400 710-LOAD-PRODUCT-TABLE.
046500     READ PRODMST
046600         AT END
046700             MOVE 'Y' TO WS-PRODMST-EOF-SW
046800         NOT AT END
046900             ADD 1 TO WS-PROD-TABLE-CNT
047000             MOVE PROD-ID
047100                       TO WS-PROD-ENTRY-ID(WS-PROD-TABLE-CNT)
047200             MOVE PROD-NAME
047300                       TO WS-PROD-ENTRY-NAME(WS-PROD-TABLE-CNT)
047400             MOVE PROD-PRICE
047500                       TO WS-PROD-ENTRY-PRICE(WS-PROD-TABLE-CNT)
047600             MOVE PROD-CATEGORY
047700                       TO WS-PROD-ENTRY-CATEGORY(WS-PROD-TABLE-CNT)
047800             MOVE PROD-STOCK
047900                       TO WS-PROD-ENTRY-STOCK(WS-PROD-TABLE-CNT)
048000     END-READ.
048100 710-EXIT.
048200     EXIT.
048300*
048400 715-LOAD-ORDER-TABLE.
048500     READ ORDMST
048600         AT END
048700             MOVE 'Y' TO WS-ORDMST-EOF-SW
048800         NOT AT END
048900             ADD 1 TO WS-ORD-ID-CNT
049000             MOVE ORD-ID TO WS-ORD-ID-ENTRY(WS-ORD-ID-CNT)
049100     END-READ.
049200 715-EXIT.
049300     EXIT.
049400*
049500 720-SWITCH-ORDMST-EXTEND.
049600     CLOSE ORDMST.
049700     OPEN EXTEND ORDMST.
049800     IF NOT ORDMST-OK
049900         DISPLAY 'ORDPOST: ERROR RE-OPENING ORDMST RC='
050000                                     WS-ORDMST-STATUS
050100         MOVE 16 TO RETURN-CODE
050200         GOBACK
050300     END-IF.
050400 720-EXIT.
050500     EXIT.
050600*
050700 730-READ-ORDIN.
050800     READ ORDIN
050900         AT END MOVE 'Y' TO WS-ORDIN-EOF-SW
051000     END-READ.
051100 730-EXIT.
051200     EXIT.
051300*
051400 790-CLOSE-FILES.
051500     CLOSE ORDIN, ORDMST, ORDITM, CUSTMST, REJECTS, REPORT.
051600 790-EXIT.
051700     EXIT.
051800*
051900 900-REWRITE-PRODUCT-MASTER.
052000     CLOSE PRODMST.
052100     OPEN OUTPUT PRODMST.
052200     IF WS-PROD-TABLE-CNT > 0
052300         PERFORM 905-WRITE-ONE-PRODUCT THRU 905-EXIT
052400                 VARYING WS-PROD-IDX FROM 1 BY 1
052500                 UNTIL WS-PROD-IDX > WS-PROD-TABLE-CNT
052600     END-IF.
052700     CLOSE PRODMST.
052800 900-EXIT.
052900     EXIT.
053000*
053100 905-WRITE-ONE-PRODUCT.
053200     MOVE WS-PROD-ENTRY-ID(WS-PROD-IDX)       TO PROD-ID.
053300     MOVE WS-PROD-ENTRY-NAME(WS-PROD-IDX)     TO PROD-NAME.
053400     MOVE WS-PROD-ENTRY-PRICE(WS-PROD-IDX)    TO PROD-PRICE.
053500     MOVE WS-PROD-ENTRY-CATEGORY(WS-PROD-IDX) TO PROD-CATEGORY.
053600     MOVE WS-PROD-ENTRY-STOCK(WS-PROD-IDX)    TO PROD-STOCK.
053700     WRITE PRODUCT-REC.
053800 905-EXIT.
053900     EXIT.
054000*
054100 950-REPORT-CONTROL-TOTALS.
054200     ACCEPT WS-CURRENT-DATE FROM DATE.
054300     MOVE WS-CD-MM TO RPT-HDG-MM.
054400     MOVE WS-CD-DD TO RPT-HDG-DD.
054500     MOVE WS-CD-YY TO RPT-HDG-YY.
054600     MOVE 1 TO RPT-HDG-PAGE.
054700     MOVE 'ORDER POSTING - CONTROL REPORT' TO RPT-HDG-TITLE.
054800     WRITE REPORT-RECORD FROM RPT-PAGE-HEADING AFTER TOP-OF-FORM.
054900     WRITE REPORT-RECORD FROM RPT-STATS-HDR1   AFTER 2.
055000     MOVE 'ORDERS READ'     TO RPT-STATS-LABEL.
055100     MOVE WS-RUN-READ-CNT   TO RPT-STATS-VALUE.
055200     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 2.
055300     MOVE 'ORDERS POSTED'   TO RPT-STATS-LABEL.
055400     MOVE WS-RUN-POST-CNT   TO RPT-STATS-VALUE.
055500     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
055600     MOVE 'ORDERS REJECTED' TO RPT-STATS-LABEL.
055700     MOVE WS-RUN-REJECT-CNT TO RPT-STATS-VALUE.
055800     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
055900     MOVE 'GRAND TOTAL POSTED' TO RPT-AMT-LABEL.
056000     MOVE WS-RUN-GRAND-TOTAL   TO RPT-AMT-VALUE.
056100     WRITE REPORT-RECORD FROM RPT-STATS-AMT-DETAIL AFTER 2.
056200 950-EXIT.
056300     EXIT.
