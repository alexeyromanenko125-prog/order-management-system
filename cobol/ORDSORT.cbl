000100****************************************************************
000200*                                                              *
000300*    P R O G R A M   I D E N T I F I C A T I O N               *
000400*                                                              *
000500*    PROGRAM  : ORDSORT                                        *
000600*    TITLE    : POSTED-ORDER DATE SORT (CALLED SUBPROGRAM)     *
000700*    SYSTEM   : ORDER MANAGEMENT - RETAIL BATCH SUITE          *
000800*                                                              *
000900*    CALLED BY SALESANL BEFORE THE SALES-TREND CONTROL BREAK.  *
001000*    SORTS THE CALLER'S TABLE OF POSTED-ORDER SUMMARY ENTRIES  *
001100*    INTO ASCENDING ORD-DATE SEQUENCE USING A STRAIGHT          *
001200*    INSERTION SORT - THE SAME TECHNIQUE THIS SHOP USES FOR    *
001300*    SMALL IN-MEMORY TABLES THAT DO NOT WARRANT A SORT VERB.   *
001400*                                                              *
001500****************************************************************
001600*                                                              *
001700*    C H A N G E   L O G                                       *
001800*                                                              *
001900*    DATE-WRITTEN.....08/14/93                                 *
002000*                                                              *
002100*    DATE      BY   REQUEST   DESCRIPTION                      *
002200*    --------  ---  --------  -----------------------------    *
002300*    08/14/93  MPL  CR0202    INITIAL WRITE - LIFTED THE HOUSE  *
002400*                             INSERTION-SORT ROUTINE OUT OF THE *
002500*                             UTILITY LIBRARY FOR SALESANL'S    *
002600*                             SALES-TREND REPORT.               *
002700*    02/09/03  DHW  CR0501    RAISED THE TABLE SIZE FOR THE     *
002800*                             WEST DIVISION CONVERSION VOLUME.  *
002900*    11/18/04  DHW  CR0577    ADDED THE REDEFINED DUMP VIEWS OF *
003000*                             THE INSERT-HOLD AREA AND SORT     *
003100*                             TABLE ENTRY FOR OS-VERBOSE-MODE   *
003200*                             ABEND TRACING ON THE HELP DESK.   *
003300*    04/11/06  DHW  CR0597    PULLED THE INSERTION-SORT LOOP      *
003400*                             SUBSCRIPTS OUT TO STAND-ALONE       *
003500*                             77-LEVEL ITEMS - MATCHES THE        *
003600*                             UTILITY LIBRARY'S OWN SUB1/SUB2     *
003700*                             WORK FIELDS.  NO LOGIC CHANGE.      *
003800****************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.     ORDSORT.
004100 AUTHOR.         M LOWE.
004200 INSTALLATION.   RETAIL SYSTEMS DIVISION.
004300 DATE-WRITTEN.   08/14/93.
004400 DATE-COMPILED.
004500 SECURITY.       NON-CONFIDENTIAL.
004600*
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-370.
005000 OBJECT-COMPUTER. IBM-370.
005100 SPECIAL-NAMES.
005200     UPSI-0 ON  STATUS       IS OS-VERBOSE-MODE
005300            OFF STATUS       IS OS-NORMAL-MODE.
005400*
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005700*
005800*    STAND-ALONE SUBSCRIPTS FOR THE INSERTION-SORT LOOP - SAME
005900*    HOUSE HABIT AS THE UTILITY LIBRARY'S SUB1/SUB2 SCRATCH ITEMS.
006000 77  WS-MOVE-FROM                    PIC S9(05) COMP VALUE 0.
006100 77  WS-INSERT-TO                    PIC S9(05) COMP VALUE 0.
006200*
006300 01  WS-INSERT-ENTRY.
006400     05  WS-INSERT-ORD-ID            PIC 9(07).
006500     05  WS-INSERT-ORD-DATE          PIC 9(08).
006600*        REDEFINITION 1 OF 3 - LETS 100-INSERT-NEXT-ENTRY COMPARE ON
006700*        THE YEAR/MONTH/DAY BREAKOUT IF A FUTURE CHANGE NEEDS
006800*        SOMETHING FINER THAN A STRAIGHT NUMERIC COMPARE.
006900     05  WS-INSERT-DATE-R REDEFINES WS-INSERT-ORD-DATE.
007000         10  WS-INSERT-YYYY          PIC 9(04).
007100         10  WS-INSERT-MM            PIC 9(02).
007200         10  WS-INSERT-DD            PIC 9(02).
007300     05  WS-INSERT-CUST-ID           PIC 9(05).
007400     05  WS-INSERT-TOTAL             PIC 9(09)V99.
007500*        REDEFINITION 2 OF 3 - WHOLE-DOLLAR/CENTS BREAKOUT OF THE
007600*        ENTRY BEING INSERTED, FOR THE OS-VERBOSE-MODE TRACE DISPLAY.
007700     05  WS-INSERT-TOTAL-R REDEFINES WS-INSERT-TOTAL.
007800         10  WS-INSERT-TOTAL-WHOLE   PIC 9(09).
007900         10  WS-INSERT-TOTAL-CENTS   PIC 9(02).
008000*
008100 LINKAGE SECTION.
008200*
008300 01  LS-ARRAY-SIZE                   PIC S9(05) COMP.
008400 01  LS-SORT-TABLE.
008500*        REDEFINITION - THE CALLER'S TABLE IS A LINKAGE-SECTION
008600*        OCCURS DEPENDING ON, SIZED BY LS-ARRAY-SIZE.
008700     05  LS-SORT-ENTRY     OCCURS 0 TO 20000 TIMES
008800                           DEPENDING ON LS-ARRAY-SIZE.
008900         10  LS-SORT-ORD-ID          PIC 9(07).
009000         10  LS-SORT-ORD-DATE        PIC 9(08).
009100*        REDEFINITION 3 OF 3 - GIVES THE SHIFT LOOP A YEAR/MONTH/DAY
009200*        VIEW OF THE TABLE'S OWN DATE FIELD, MATCHING WS-INSERT-DATE-R
009300*        ABOVE, FOR A FUTURE PARTIAL-DATE-KEY COMPARE IF EVER NEEDED.
009400         10  LS-SORT-DATE-R REDEFINES LS-SORT-ORD-DATE.
009500             15  LS-SORT-YYYY        PIC 9(04).
009600             15  LS-SORT-MM          PIC 9(02).
009700             15  LS-SORT-DD          PIC 9(02).
009800         10  LS-SORT-CUST-ID         PIC 9(05).
009900         10  LS-SORT-TOTAL           PIC 9(09)V99.
010000*
010100 PROCEDURE DIVISION USING LS-ARRAY-SIZE, LS-SORT-TABLE.
010200*
010300 000-SORT-ORDERS.
010400     IF LS-ARRAY-SIZE > 1
010500         PERFORM 100-INSERT-NEXT-ENTRY THRU 100-EXIT
010600                 VARYING WS-MOVE-FROM FROM 2 BY 1
010700                 UNTIL WS-MOVE-FROM > LS-ARRAY-SIZE
010800     END-IF.
010900     GOBACK.
011000*
011100 100-INSERT-NEXT-ENTRY.
011200     MOVE LS-SORT-ENTRY(WS-MOVE-FROM) TO WS-INSERT-ENTRY.
011300     COMPUTE WS-INSERT-TO = WS-MOVE-FROM - 1.
011400     PERFORM 110-SHIFT-ONE-ENTRY THRU 110-EXIT
011500             UNTIL WS-INSERT-TO <= 0
011600                OR LS-SORT-ORD-DATE(WS-INSERT-TO)
011700                             <= WS-INSERT-ORD-DATE.
011800     MOVE WS-INSERT-ENTRY TO LS-SORT-ENTRY(WS-INSERT-TO + 1).
011900 100-EXIT.
012000     EXIT.
012100*
012200 110-SHIFT-ONE-ENTRY.
012300     MOVE LS-SORT-ENTRY(WS-INSERT-TO)
012400                        TO LS-SORT-ENTRY(WS-INSERT-TO + 1).
012500     COMPUTE WS-INSERT-TO = WS-INSERT-TO - 1.
012600 110-EXIT.
012700     EXIT.
