000100****************************************************************
000200*                                                              *
000300*    P R O G R A M   I D E N T I F I C A T I O N               *
000400*                                                              *
000500*    PROGRAM  : SALESANL                                       *
000600*    TITLE    : SALES ANALYSIS - TOP CUSTOMERS/PRODUCTS,       *
000700*               SALES TREND AND CUSTOMER CONNECTIONS           *
000800*    SYSTEM   : ORDER MANAGEMENT - RETAIL BATCH SUITE          *
000900*                                                              *
001000*    READS THE CUSTOMER, PRODUCT AND POSTED-ORDER MASTERS      *
001100*    BUILT BY CUSTVAL/MASTMNT AND ORDPOST AND PRODUCES FOUR     *
001200*    MANAGEMENT REPORTS - TOP CUSTOMERS BY ORDER COUNT, TOP    *
001300*    PRODUCTS BY UNITS SOLD, A SALES TREND BY CALENDAR DAY,    *
001400*    AND A CUSTOMER-CONNECTIONS REPORT SHOWING HOW MANY        *
001500*    PRODUCTS EACH PAIR OF CUSTOMERS HAS IN COMMON.  THIS IS   *
001600*    A READ-ONLY PROGRAM - NONE OF THE FOUR MASTERS ARE        *
001700*    REWRITTEN.                                                *
001800*                                                              *
001900*    THE SALES-TREND REPORT BUCKETS BY CALENDAR DAY (NOT BY    *
002000*    WEEK) - ORD-DATE IS USED AS THE PERIOD KEY DIRECTLY, ONE  *
002100*    REPORT LINE PER DISTINCT ORDER DATE.  ORDERS ARE SORTED   *
002200*    INTO DATE SEQUENCE BY THE CALLED SUBPROGRAM ORDSORT       *
002300*    BEFORE THE CONTROL BREAK RUNS.                            *
002400*                                                              *
002500****************************************************************
002600*                                                              *
002700*    C H A N G E   L O G                                       *
002800*                                                              *
002900*    DATE-WRITTEN.....02/11/94                                 *
003000*                                                              *
003100*    DATE      BY   REQUEST   DESCRIPTION                      *
003200*    --------  ---  --------  -----------------------------    *
003300*    02/11/94  MPL  CR0225    INITIAL WRITE - TOP CUSTOMERS     *
003400*                             AND TOP PRODUCTS ONLY.            *
003500*    09/15/97  MPL  CR0339    ADDED THE SALES-TREND REPORT AND  *
003600*                             THE CALL TO ORDSORT.              *
003700*    06/30/98  MPL  CR0339    Y2K - CONFIRMED ALL DATE WORK     *
003800*                             AREAS HERE CARRY FULL 4-DIGIT     *
003900*                             YEARS.  NO CHANGE REQUIRED.       *
004000*    03/02/00  RTK  CR0410    ADDED CUSTOMER-CONNECTIONS        *
004100*                             REPORT PER MARKETING REQUEST.     *
004200*    02/09/03  DHW  CR0501    RAISED TABLE SIZES FOR THE WEST   *
004300*                             DIVISION CONVERSION VOLUME.       *
004400*    10/14/05  DHW  CR0588    ADDED WS-PARM-TOP-N SO THE TOP-N  *
004500*                             CUTOFF NO LONGER NEEDS A RECOMPILE*
004600*                             TO CHANGE.                        *
004700*    02/14/06  DHW  CR0593    810/820 PRINTED THE TOP CUSTOMERS/*
004800*                             PRODUCTS IN CUSTMST/PRODMST LOAD  *
004900*                             ORDER INSTEAD OF RANK ORDER - 310 *
005000*                             AND 410 PICKED THE RIGHT ENTRIES  *
005100*                             BUT NEVER RECORDED THE ORDER THEY *
005200*                             WERE PICKED IN.  ADDED THE RANK   *
005300*                             LISTS WS-CT-RANK-LIST/WS-PT-RANK- *
005400*                             LIST SO THE REPORTS NOW COME OUT  *
005500*                             DESCENDING AS SPECIFIED.          *
005600*    04/11/06  DHW  CR0596    PULLED THE RANK-LIST PRINT-LOOP     *
005700*                             SUBSCRIPT OUT TO A STAND-ALONE      *
005800*                             77-LEVEL ITEM - MATCHES THE         *
005900*                             UTILITY LIBRARY'S OWN SUB1/SUB2     *
006000*                             WORK FIELDS.  NO LOGIC CHANGE.      *
006100*    05/19/06  DHW  CR0601    RPT-TC-TOTAL-SPENT, RPT-TP-REVENUE,  *
006200*                             RPT-TR-TOTAL-AMT AND RPT-TT-TOTAL-AMT*
006300*                             WERE EDITED PIC Z,ZZZ,ZZ9.99 (7      *
006400*                             DIGITS) BUT THEIR SOURCE FIELDS ARE  *
006500*                             ALL 9(09)V99 COMP-3 (9 DIGITS) - ANY *
006600*                             TOTAL OF $10,000,000.00 OR MORE WAS  *
006700*                             PRINTING TRUNCATED.  WIDENED ALL     *
006800*                             FOUR TO PIC ZZZ,ZZZ,ZZ9.99 TO MATCH  *
006900*                             THE SOURCE WIDTH.                    *
007000****************************************************************
007100 IDENTIFICATION DIVISION.
007200 PROGRAM-ID.     SALESANL.
007300 AUTHOR.         M LOWE.
007400 INSTALLATION.   RETAIL SYSTEMS DIVISION.
007500 DATE-WRITTEN.   02/11/94.
007600 DATE-COMPILED.
007700 SECURITY.       NON-CONFIDENTIAL.
007800*
007900 ENVIRONMENT DIVISION.
008000 CONFIGURATION SECTION.
008100 SOURCE-COMPUTER. IBM-370.
008200 OBJECT-COMPUTER. IBM-370.
008300 SPECIAL-NAMES.
008400     C01 IS TOP-OF-FORM
008500     CLASS DIGIT-CLASS  IS '0' THRU '9'
008600     UPSI-0 ON  STATUS  IS WS-DEBUG-MODE
008700            OFF STATUS  IS WS-NORMAL-MODE.
008800*
008900 INPUT-OUTPUT SECTION.
009000 FILE-CONTROL.
009100     SELECT CUSTMST     ASSIGN TO CUSTMST
009200            FILE STATUS IS WS-CUSTMST-STATUS.
009300     SELECT PRODMST     ASSIGN TO PRODMST
009400            FILE STATUS IS WS-PRODMST-STATUS.
009500     SELECT ORDMST      ASSIGN TO ORDMST
009600            FILE STATUS IS WS-ORDMST-STATUS.
009700     SELECT ORDITM      ASSIGN TO ORDITM
009800            FILE STATUS IS WS-ORDITM-STATUS.
009900     SELECT REPORT      ASSIGN TO REPORT
010000            FILE STATUS IS WS-REPORT-STATUS.
010100*
010200 DATA DIVISION.
010300 FILE SECTION.
010400*
010500 FD  CUSTMST
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD.
010800     COPY CUSTREC.
010900*
011000 FD  PRODMST
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD.
011300     COPY PRODREC.
011400*
011500 FD  ORDMST
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD.
011800     COPY ORDHDR.
011900*
012000 FD  ORDITM
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD.
012300     COPY ORDLINE.
012400*
012500 FD  REPORT
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD.
012800 01  REPORT-RECORD               PIC X(132).
012900*
013000 WORKING-STORAGE SECTION.
013100*
013200*    STAND-ALONE PRINT-LOOP SUBSCRIPT FOR 800'S RANK-LIST WALK -
013300*    SAME HOUSE HABIT AS THE UTILITY LIBRARY'S SUB1/SUB2 ITEMS.
013400 77  WS-RANK-IDX                     PIC S9(05) COMP VALUE 0.
013500*
013600 01  WS-FILE-STATUS-GROUP.
013700     05  WS-CUSTMST-STATUS           PIC X(02).
013800         88  CUSTMST-OK              VALUE '00'.
013900         88  CUSTMST-EOF             VALUE '10'.
014000     05  WS-PRODMST-STATUS           PIC X(02).
014100         88  PRODMST-OK              VALUE '00'.
014200         88  PRODMST-EOF             VALUE '10'.
014300     05  WS-ORDMST-STATUS            PIC X(02).
014400         88  ORDMST-OK               VALUE '00'.
014500         88  ORDMST-EOF              VALUE '10'.
014600     05  WS-ORDITM-STATUS            PIC X(02).
014700         88  ORDITM-OK               VALUE '00'.
014800         88  ORDITM-EOF              VALUE '10'.
014900     05  WS-REPORT-STATUS            PIC X(02).
015000         88  REPORT-OK               VALUE '00'.
015100*
015200*    REDEFINITION 1 OF 3 - LETS 700-OPEN-FILES TEST ALL FIVE
015300*    STATUS CODES WITH ONE TABLE SCAN AFTER A BAD OPEN.
015400 01  WS-ALL-FILE-STATUS REDEFINES WS-FILE-STATUS-GROUP.
015500     05  WS-EACH-FILE-STATUS         PIC X(02) OCCURS 5 TIMES.
015600*
015700 01  WS-EOF-SWITCHES.
015800     05  WS-CUSTMST-EOF-SW           PIC X(01) VALUE 'N'.
015900         88  CUSTMST-AT-EOF          VALUE 'Y'.
016000     05  WS-PRODMST-EOF-SW           PIC X(01) VALUE 'N'.
016100         88  PRODMST-AT-EOF          VALUE 'Y'.
016200     05  WS-ORDMST-EOF-SW            PIC X(01) VALUE 'N'.
016300         88  ORDMST-AT-EOF           VALUE 'Y'.
016400     05  WS-ORDITM-EOF-SW            PIC X(01) VALUE 'N'.
016500         88  ORDITM-AT-EOF           VALUE 'Y'.
016600*
016700 01  WS-REC-FOUND-SW                 PIC X(01) VALUE 'N'.
016800     88  REC-FOUND                   VALUE 'Y'.
016900*
017000*    RUN PARAMETER CARD - LETS OPERATIONS CHANGE THE TOP-N
017100*    CUTOFF WITHOUT A RECOMPILE.  BLANK OR ZERO DEFAULTS TO 5.
017200 01  WS-PARM-CARD.
017300     05  WS-PARM-TOP-N               PIC 9(03).
017400     05  FILLER                      PIC X(77).
017500*
017600 01  WS-TOP-N                        PIC 9(03) COMP VALUE 5.
017700*
017800 01  WS-SUBSCRIPTS.
017900     05  WS-CUST-IDX                 PIC S9(05) COMP VALUE 0.
018000     05  WS-CUST-COUNT               PIC S9(05) COMP VALUE 0.
018100     05  WS-PROD-IDX                 PIC S9(05) COMP VALUE 0.
018200     05  WS-PROD-COUNT               PIC S9(05) COMP VALUE 0.
018300     05  WS-ORDER-IDX                PIC S9(05) COMP VALUE 0.
018400     05  WS-ORDER-COUNT              PIC S9(05) COMP VALUE 0.
018500     05  WS-TREND-IDX                PIC S9(05) COMP VALUE 0.
018600     05  WS-TREND-COUNT              PIC S9(05) COMP VALUE 0.
018700     05  WS-PERIOD-IDX               PIC S9(05) COMP VALUE 0.
018800     05  WS-PERIOD-COUNT             PIC S9(05) COMP VALUE 0.
018900     05  WS-CONN-IDX                 PIC S9(05) COMP VALUE 0.
019000     05  WS-CONN-COUNT               PIC S9(05) COMP VALUE 0.
019100     05  WS-TOP-PICK-CNT             PIC S9(05) COMP VALUE 0.
019200     05  WS-BEST-IDX                 PIC S9(05) COMP VALUE 0.
019300     05  WS-PL-1                     PIC S9(05) COMP VALUE 0.
019400     05  WS-PL-2                     PIC S9(03) COMP VALUE 0.
019500     05  WS-CUST-J                   PIC S9(05) COMP VALUE 0.
019600     05  WS-COMMON-CNT               PIC S9(05) COMP VALUE 0.
019700     05  WS-CT-PICK-CNT              PIC S9(05) COMP VALUE 0.
019800     05  WS-PT-PICK-CNT              PIC S9(05) COMP VALUE 0.
019900*
020000*    TOP-N RANK LISTS - 310/410 DROP THE WINNING SUBSCRIPT INTO
020100*    THESE, IN PICK ORDER, SO 800'S PRINT LOOPS CAN WALK THE TOP
020200*    CUSTOMERS/PRODUCTS IN RANK SEQUENCE INSTEAD OF MASTER-FILE
020300*    LOAD SEQUENCE.  SIZED TO WS-TOP-N'S PIC 9(03) MAXIMUM.
020400 01  WS-CT-RANK-LIST.
020500     05  WS-CT-RANK-ENTRY  PIC S9(05) COMP OCCURS 999 TIMES.
020600 01  WS-PT-RANK-LIST.
020700     05  WS-PT-RANK-ENTRY  PIC S9(05) COMP OCCURS 999 TIMES.
020800*
020900*    TREND GRAND-TOTAL ACCUMULATORS - ROLLED UP AS PERIODS ARE
021000*    BUILT IN 520, PRINTED AS THE TRAILER LINE IN 835.
021100 01  WS-TREND-GRAND-CNT              PIC S9(07) COMP-3 VALUE 0.
021200 01  WS-TREND-GRAND-AMT              PIC S9(09)V99 COMP-3 VALUE 0.
021300*
021400*    CUSTOMER WORK TABLE - ONE ENTRY PER CUSTMST RECORD, PLUS
021500*    THE ACCUMULATORS AND DISTINCT-PRODUCT LIST BUILT WHILE
021600*    ORDITM IS READ.  SHOP CAP - AT MOST 40 DISTINCT PRODUCTS
021700*    PER CUSTOMER ARE CARRIED FOR THE CONNECTIONS REPORT; THIS
021800*    MATCHES THE BASKET SIZES SEEN IN THIS SHOP'S ORDER HISTORY.
021900 01  WS-CUST-TABLE.
022000     05  WS-CT-ENTRY   OCCURS 0 TO 5000 TIMES
022100                       DEPENDING ON WS-CUST-COUNT
022200.
022300         10  WS-CT-CUST-ID           PIC 9(05).
022400         10  WS-CT-CUST-NAME         PIC X(30).
022500         10  WS-CT-ORDER-CNT         PIC S9(05) COMP-3 VALUE 0.
022600         10  WS-CT-TOTAL-SPENT       PIC S9(09)V99 COMP-3
022700                                     VALUE 0.
022800         10  WS-CT-PICKED-SW         PIC X(01) VALUE 'N'.
022900             88  WS-CT-PICKED        VALUE 'Y'.
023000         10  WS-CT-PROD-CNT          PIC S9(03) COMP VALUE 0.
023100         10  WS-CT-PROD-LIST         PIC 9(05) OCCURS 40 TIMES.
023200*
023300*    PRODUCT WORK TABLE - ONE ENTRY PER PRODMST RECORD, PLUS
023400*    THE UNITS-SOLD/REVENUE ACCUMULATORS BUILT WHILE ORDITM IS
023500*    READ.
023600 01  WS-PRODUCT-TABLE.
023700     05  WS-PT-ENTRY   OCCURS 0 TO 2000 TIMES
023800                       DEPENDING ON WS-PROD-COUNT
023900.
024000         10  WS-PT-PROD-ID           PIC 9(05).
024100         10  WS-PT-PROD-NAME         PIC X(30).
024200         10  WS-PT-UNITS-SOLD        PIC S9(07) COMP-3 VALUE 0.
024300         10  WS-PT-REVENUE           PIC S9(09)V99 COMP-3
024400                                     VALUE 0.
024500         10  WS-PT-PICKED-SW         PIC X(01) VALUE 'N'.
024600             88  WS-PT-PICKED        VALUE 'Y'.
024700*
024800*    ORDER WORK TABLE - LOADED FROM ORDMST, USED BOTH FOR THE
024900*    OWNING-CUSTOMER LOOKUP WHILE ORDITM IS READ AND AS THE
025000*    SOURCE FOR THE SALES-TREND SORT COPY BELOW.
025100 01  WS-ORDER-TABLE.
025200     05  WS-OT-ENTRY   OCCURS 0 TO 20000 TIMES
025300                       DEPENDING ON WS-ORDER-COUNT
025400.
025500         10  WS-OT-ORD-ID            PIC 9(07).
025600         10  WS-OT-CUST-ID           PIC 9(05).
025700         10  WS-OT-ORD-DATE          PIC 9(08).
025800         10  WS-OT-ORD-TOTAL         PIC 9(09)V99.
025900*
026000*    SALES-TREND SORT TABLE - A WORKING COPY OF WS-ORDER-TABLE
026100*    IN THE EXACT LAYOUT ORDSORT'S LINKAGE SECTION EXPECTS.
026200*    ORDSORT REARRANGES THIS TABLE IN PLACE INTO ASCENDING
026300*    ORD-DATE SEQUENCE.
026400 01  WS-TREND-TABLE.
026500     05  WS-TT-ENTRY   OCCURS 0 TO 20000 TIMES
026600                       DEPENDING ON WS-TREND-COUNT
026700.
026800         10  WS-TT-ORD-ID            PIC 9(07).
026900         10  WS-TT-ORD-DATE          PIC 9(08).
027000         10  WS-TT-CUST-ID           PIC 9(05).
027100         10  WS-TT-ORD-TOTAL         PIC 9(09)V99.
027200*
027300*    ONE ENTRY PER DISTINCT ORDER DATE SEEN ON THE SORTED
027400*    TREND TABLE, BUILT BY THE CONTROL BREAK IN 520.
027500 01  WS-PERIOD-TABLE.
027600     05  WS-PD-ENTRY   OCCURS 0 TO 5000 TIMES
027700                       DEPENDING ON WS-PERIOD-COUNT
027800.
027900         10  WS-PD-DATE              PIC 9(08).
028000         10  WS-PD-ORDER-CNT         PIC S9(05) COMP-3 VALUE 0.
028100         10  WS-PD-TOTAL-AMT         PIC S9(09)V99 COMP-3
028200                                     VALUE 0.
028300*
028400*    REDEFINITION 2 OF 3 - BREAKS A TREND PERIOD KEY BACK OUT
028500*    TO YYYY/MM/DD FOR THE REPORT LINE.
028600 01  WS-PERIOD-DATE-WORK             PIC 9(08).
028700 01  WS-PERIOD-DATE-R REDEFINES WS-PERIOD-DATE-WORK.
028800     05  WS-PD-R-YYYY                PIC 9(04).
028900     05  WS-PD-R-MM                  PIC 9(02).
029000     05  WS-PD-R-DD                  PIC 9(02).
029100*
029200*    CUSTOMER-CONNECTIONS TABLE - ONE ENTRY PER PAIR OF
029300*    CUSTOMERS THAT SHARE AT LEAST ONE PRODUCT.
029400 01  WS-CONN-TABLE.
029500     05  WS-CN-ENTRY   OCCURS 0 TO 5000 TIMES
029600                       DEPENDING ON WS-CONN-COUNT
029700.
029800         10  WS-CN-CUST-ID-1         PIC 9(05).
029900         10  WS-CN-CUST-NAME-1       PIC X(30).
030000         10  WS-CN-CUST-ID-2         PIC 9(05).
030100         10  WS-CN-CUST-NAME-2       PIC X(30).
030200         10  WS-CN-COMMON-CNT        PIC S9(05) COMP-3 VALUE 0.
030300*
030400 01  WS-CURRENT-DATE                 PIC 9(06).
030500*
030600*    REDEFINITION 3 OF 3 - RUN DATE, USED FOR THE REPORT
030700*    PAGE HEADING.
030800 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
030900     05  WS-CURR-YY                  PIC 9(02).
031000     05  WS-CURR-MM                  PIC 9(02).
031100     05  WS-CURR-DD                  PIC 9(02).
031200*
031300     COPY RPTHEAD.
031400*
031500 01  WS-RPT-TOP-CUST-HDR.
031600     05  FILLER    PIC X(01) VALUE SPACE.
031700     05  FILLER    PIC X(08) VALUE 'CUST ID '.
031800     05  FILLER    PIC X(31) VALUE 'CUSTOMER NAME'.
031900     05  FILLER    PIC X(13) VALUE 'ORDER COUNT'.
032000     05  FILLER    PIC X(16) VALUE 'TOTAL SPENT'.
032100     05  FILLER    PIC X(63) VALUE SPACES.
032200*
032300 01  WS-RPT-TOP-CUST-DTL.
032400     05  FILLER    PIC X(01) VALUE SPACE.
032500     05  RPT-TC-CUST-ID     PIC 9(05).
032600     05  FILLER    PIC X(04) VALUE SPACES.
032700     05  RPT-TC-CUST-NAME   PIC X(30).
032800     05  FILLER    PIC X(05) VALUE SPACES.
032900     05  RPT-TC-ORDER-CNT   PIC ZZ,ZZ9.
033000     05  FILLER    PIC X(08) VALUE SPACES.
033100     05  RPT-TC-TOTAL-SPENT PIC ZZZ,ZZZ,ZZ9.99.
033200     05  FILLER    PIC X(59) VALUE SPACES.
033300*
033400 01  WS-RPT-TOP-PROD-HDR.
033500     05  FILLER    PIC X(01) VALUE SPACE.
033600     05  FILLER    PIC X(08) VALUE 'PROD ID '.
033700     05  FILLER    PIC X(31) VALUE 'PRODUCT NAME'.
033800     05  FILLER    PIC X(13) VALUE 'UNITS SOLD'.
033900     05  FILLER    PIC X(16) VALUE 'REVENUE'.
034000     05  FILLER    PIC X(63) VALUE SPACES.
034100*
034200 01  WS-RPT-TOP-PROD-DTL.
034300     05  FILLER    PIC X(01) VALUE SPACE.
034400     05  RPT-TP-PROD-ID     PIC 9(05).
034500     05  FILLER    PIC X(04) VALUE SPACES.
034600     05  RPT-TP-PROD-NAME   PIC X(30).
034700     05  FILLER    PIC X(05) VALUE SPACES.
034800     05  RPT-TP-UNITS-SOLD  PIC ZZ,ZZ9.
034900     05  FILLER    PIC X(08) VALUE SPACES.
035000     05  RPT-TP-REVENUE     PIC ZZZ,ZZZ,ZZ9.99.
035100     05  FILLER    PIC X(59) VALUE SPACES.
035200*
035300 01  WS-RPT-TREND-HDR.
035400     05  FILLER    PIC X(01) VALUE SPACE.
035500     05  FILLER    PIC X(12) VALUE 'ORDER DATE'.
035600     05  FILLER    PIC X(16) VALUE 'ORDER COUNT'.
035700     05  FILLER    PIC X(16) VALUE 'TOTAL AMOUNT'.
035800     05  FILLER    PIC X(87) VALUE SPACES.
035900*
036000 01  WS-RPT-TREND-DTL.
036100     05  FILLER    PIC X(01) VALUE SPACE.
036200     05  RPT-TR-MM          PIC 99.
036300     05  FILLER    PIC X(01) VALUE '/'.
036400     05  RPT-TR-DD          PIC 99.
036500     05  FILLER    PIC X(01) VALUE '/'.
036600     05  RPT-TR-YYYY        PIC 9(04).
036700     05  FILLER    PIC X(06) VALUE SPACES.
036800     05  RPT-TR-ORDER-CNT   PIC ZZ,ZZ9.
036900     05  FILLER    PIC X(10) VALUE SPACES.
037000     05  RPT-TR-TOTAL-AMT   PIC ZZZ,ZZZ,ZZ9.99.
037100     05  FILLER    PIC X(85) VALUE SPACES.
037200*
037300 01  WS-RPT-TREND-TOTAL.
037400     05  FILLER    PIC X(01) VALUE SPACE.
037500     05  FILLER    PIC X(18) VALUE 'GRAND TOTAL'.
037600     05  RPT-TT-ORDER-CNT   PIC ZZ,ZZ9.
037700     05  FILLER    PIC X(10) VALUE SPACES.
037800     05  RPT-TT-TOTAL-AMT   PIC ZZZ,ZZZ,ZZ9.99.
037900     05  FILLER    PIC X(83) VALUE SPACES.
038000*
038100 01  WS-RPT-CONN-HDR.
038200     05  FILLER    PIC X(01) VALUE SPACE.
038300     05  FILLER    PIC X(08) VALUE 'CUST 1  '.
038400     05  FILLER    PIC X(25) VALUE 'NAME 1'.
038500     05  FILLER    PIC X(08) VALUE 'CUST 2  '.
038600     05  FILLER    PIC X(25) VALUE 'NAME 2'.
038700     05  FILLER    PIC X(16) VALUE 'COMMON PRODUCTS'.
038800     05  FILLER    PIC X(49) VALUE SPACES.
038900*
039000 01  WS-RPT-CONN-DTL.
039100     05  FILLER    PIC X(01) VALUE SPACE.
039200     05  RPT-CN-ID-1        PIC 9(05).
039300     05  FILLER    PIC X(03) VALUE SPACES.
039400     05  RPT-CN-NAME-1      PIC X(30).
039500     05  FILLER    PIC X(01) VALUE SPACES.
039600     05  RPT-CN-ID-2        PIC 9(05).
039700     05  FILLER    PIC X(03) VALUE SPACES.
039800     05  RPT-CN-NAME-2      PIC X(30).
039900     05  FILLER    PIC X(01) VALUE SPACES.
040000     05  RPT-CN-COMMON-CNT  PIC ZZ,ZZ9.
040100     05  FILLER    PIC X(47) VALUE SPACES.
040200*
040300 01  WS-RPT-SECTION-TITLE.
040400     05  FILLER    PIC X(01) VALUE SPACE.
040500     05  RPT-SECT-TEXT      PIC X(60).
040600     05  FILLER    PIC X(71) VALUE SPACES.
040700*
040800 PROCEDURE DIVISION.
040900*
041000 000-MAIN-LINE.
041100     PERFORM 700-OPEN-FILES.
041200     PERFORM 705-LOAD-CUST-TABLE.
041300     PERFORM 710-LOAD-PRODUCT-TABLE.
041400     PERFORM 715-LOAD-ORDER-TABLE.
041500     PERFORM 720-LOAD-ORDER-LINES.
041600     PERFORM 300-BUILD-TOP-CUSTOMERS.
041700     PERFORM 400-BUILD-TOP-PRODUCTS.
041800     PERFORM 500-BUILD-SALES-TREND.
041900     PERFORM 600-BUILD-CONNECTIONS.
042000     PERFORM 800-PRINT-REPORTS.
042100     PERFORM 790-CLOSE-FILES.
042200     GOBACK.
042300*
042400****************************************************************
042500*    700 SERIES - OPEN, LOAD, CLOSE                            *
042600****************************************************************
042700 700-OPEN-FILES.
042800     ACCEPT WS-PARM-CARD FROM SYSIN.
042900     IF WS-PARM-TOP-N > 0
043000         MOVE WS-PARM-TOP-N TO WS-TOP-N
043100     END-IF.
043200     ACCEPT WS-CURRENT-DATE FROM DATE.
043300     OPEN INPUT  CUSTMST.
043400     IF NOT CUSTMST-OK
043500         DISPLAY 'SALESANL - CUSTMST OPEN FAILED - '
043600                 WS-CUSTMST-STATUS
043700         MOVE 16 TO RETURN-CODE
043800         GOBACK
043900     END-IF.
044000     OPEN INPUT  PRODMST.
044100     IF NOT PRODMST-OK
044200         DISPLAY 'SALESANL - PRODMST OPEN FAILED - '
044300                 WS-PRODMST-STATUS
044400         MOVE 16 TO RETURN-CODE
044500         GOBACK
044600     END-IF.
044700     OPEN INPUT  ORDMST.
044800     IF NOT ORDMST-OK
044900         DISPLAY 'SALESANL - ORDMST OPEN FAILED - '
045000                 WS-ORDMST-STATUS
045100         MOVE 16 TO RETURN-CODE
045200         GOBACK
045300     END-IF.
045400     OPEN INPUT  ORDITM.
045500     IF NOT ORDITM-OK
045600         DISPLAY 'SALESANL - ORDITM OPEN FAILED - '
045700                 WS-ORDITM-STATUS
045800         MOVE 16 TO RETURN-CODE
045900         GOBACK
046000     END-IF.
046100     OPEN OUTPUT REPORT.
046200 700-EXIT.
046300     EXIT.
046400*
046500 705-LOAD-CUST-TABLE.
046600     PERFORM 706-READ-CUSTMST.
046700     PERFORM 707-ADD-ONE-CUSTOMER
046800             UNTIL CUSTMST-AT-EOF.
046900 705-EXIT.
047000     EXIT.
047100*
047200 706-READ-CUSTMST.
047300     READ CUSTMST
047400         AT END MOVE 'Y' TO WS-CUSTMST-EOF-SW
047500     END-READ.
047600 706-EXIT.
047700     EXIT.
047800*
047900 707-ADD-ONE-CUSTOMER.
048000     ADD 1 TO WS-CUST-COUNT.
048100     MOVE CUST-ID   TO WS-CT-CUST-ID(WS-CUST-COUNT).
048200     MOVE CUST-NAME TO WS-CT-CUST-NAME(WS-CUST-COUNT).
048300     PERFORM 706-READ-CUSTMST.
048400 707-EXIT.
048500     EXIT.
048600*
048700 710-LOAD-PRODUCT-TABLE.
048800     PERFORM 711-READ-PRODMST.
048900     PERFORM 712-ADD-ONE-PRODUCT
049000             UNTIL PRODMST-AT-EOF.
049100 710-EXIT.
049200     EXIT.
049300*
049400 711-READ-PRODMST.
049500     READ PRODMST
049600         AT END MOVE 'Y' TO WS-PRODMST-EOF-SW
049700     END-READ.
049800 711-EXIT.
049900     EXIT.
050000*
050100 712-ADD-ONE-PRODUCT.
050200     ADD 1 TO WS-PROD-COUNT.
050300     MOVE PROD-ID   TO WS-PT-PROD-ID(WS-PROD-COUNT).
050400     MOVE PROD-NAME TO WS-PT-PROD-NAME(WS-PROD-COUNT).
050500     PERFORM 711-READ-PRODMST.
050600 712-EXIT.
050700     EXIT.
050800*
050900 715-LOAD-ORDER-TABLE.
051000     PERFORM 716-READ-ORDMST.
051100     PERFORM 717-ADD-ONE-ORDER
051200             UNTIL ORDMST-AT-EOF.
051300 715-EXIT.
051400     EXIT.
051500*
051600 716-READ-ORDMST.
051700     READ ORDMST
051800         AT END MOVE 'Y' TO WS-ORDMST-EOF-SW
051900     END-READ.
052000 716-EXIT.
052100     EXIT.
052200*
052300 717-ADD-ONE-ORDER.
052400     ADD 1 TO WS-ORDER-COUNT.
052500     MOVE ORD-ID      TO WS-OT-ORD-ID(WS-ORDER-COUNT).
052600     MOVE ORD-CUST-ID TO WS-OT-CUST-ID(WS-ORDER-COUNT).
052700     MOVE ORD-DATE    TO WS-OT-ORD-DATE(WS-ORDER-COUNT).
052800     MOVE ORD-TOTAL   TO WS-OT-ORD-TOTAL(WS-ORDER-COUNT).
052900     PERFORM 718-FIND-ORDER-OWNER.
053000     IF WS-CUST-IDX > 0
053100         ADD 1 TO WS-CT-ORDER-CNT(WS-CUST-IDX)
053200         ADD ORD-TOTAL TO WS-CT-TOTAL-SPENT(WS-CUST-IDX)
053300     END-IF.
053400     PERFORM 716-READ-ORDMST.
053500 717-EXIT.
053600     EXIT.
053700*
053800 718-FIND-ORDER-OWNER.
053900     MOVE 'N' TO WS-REC-FOUND-SW.
054000     IF WS-CUST-COUNT > 0
054100         PERFORM 719-TEST-ONE-OWNER THRU 719-EXIT
054200                 VARYING WS-CUST-IDX FROM 1 BY 1
054300                 UNTIL WS-CUST-IDX > WS-CUST-COUNT
054400                    OR REC-FOUND
054500     END-IF.
054600     IF NOT REC-FOUND
054700         MOVE 0 TO WS-CUST-IDX
054800     END-IF.
054900 718-EXIT.
055000     EXIT.
055100*
055200 719-TEST-ONE-OWNER.
055300     IF WS-CT-CUST-ID(WS-CUST-IDX) = ORD-CUST-ID
055400         MOVE 'Y' TO WS-REC-FOUND-SW
055500     END-IF.
055600 719-EXIT.
055700     EXIT.
055800*
055900*    LOADS ORDITM AND, FOR EACH LINE, ROLLS THE UNITS/REVENUE
056000*    INTO THE OWNING PRODUCT'S ACCUMULATORS AND ADDS THE LINE'S
056100*    PRODUCT TO THE OWNING CUSTOMER'S DISTINCT-PRODUCT LIST.
056200*    PER-ORDER CUSTOMER ORDER COUNTS ARE ROLLED IN 717 ABOVE,
056300*    NOT HERE, SO A MULTI-LINE ORDER IS ONLY COUNTED ONCE.
056400 720-LOAD-ORDER-LINES.
056500     PERFORM 721-READ-ORDITM.
056600     PERFORM 722-APPLY-ONE-LINE
056700             UNTIL ORDITM-AT-EOF.
056800 720-EXIT.
056900     EXIT.
057000*
057100 721-READ-ORDITM.
057200     READ ORDITM
057300         AT END MOVE 'Y' TO WS-ORDITM-EOF-SW
057400     END-READ.
057500 721-EXIT.
057600     EXIT.
057700*
057800 722-APPLY-ONE-LINE.
057900     PERFORM 723-FIND-OWNING-ORDER.
058000     PERFORM 724-FIND-SOLD-PRODUCT.
058100     IF WS-PROD-IDX > 0
058200         ADD ITM-QTY   TO WS-PT-UNITS-SOLD(WS-PROD-IDX)
058300         ADD ITM-TOTAL TO WS-PT-REVENUE(WS-PROD-IDX)
058400     END-IF.
058500     IF WS-CUST-IDX > 0 AND WS-PROD-IDX > 0
058600         PERFORM 726-ADD-CUST-PRODUCT
058700     END-IF.
058800     PERFORM 721-READ-ORDITM.
058900 722-EXIT.
059000     EXIT.
059100*
059200 723-FIND-OWNING-ORDER.
059300     MOVE 'N' TO WS-REC-FOUND-SW.
059400     IF WS-ORDER-COUNT > 0
059500         PERFORM 725-TEST-ONE-ORDER THRU 725-EXIT
059600                 VARYING WS-ORDER-IDX FROM 1 BY 1
059700                 UNTIL WS-ORDER-IDX > WS-ORDER-COUNT
059800                    OR REC-FOUND
059900     END-IF.
060000     MOVE 0 TO WS-CUST-IDX.
060100     IF REC-FOUND
060200         PERFORM 728-FIND-OWNING-CUSTOMER
060300     ELSE
060400         MOVE 0 TO WS-ORDER-IDX
060500     END-IF.
060600 723-EXIT.
060700     EXIT.
060800*
060900 725-TEST-ONE-ORDER.
061000     IF WS-OT-ORD-ID(WS-ORDER-IDX) = ITM-ORD-ID
061100         MOVE 'Y' TO WS-REC-FOUND-SW
061200     END-IF.
061300 725-EXIT.
061400     EXIT.
061500*
061600 724-FIND-SOLD-PRODUCT.
061700     MOVE 'N' TO WS-REC-FOUND-SW.
061800     IF WS-PROD-COUNT > 0
061900         PERFORM 729-TEST-ONE-PRODUCT THRU 729-EXIT
062000                 VARYING WS-PROD-IDX FROM 1 BY 1
062100                 UNTIL WS-PROD-IDX > WS-PROD-COUNT
062200                    OR REC-FOUND
062300     END-IF.
062400     IF NOT REC-FOUND
062500         MOVE 0 TO WS-PROD-IDX
062600     END-IF.
062700 724-EXIT.
062800     EXIT.
062900*
063000 729-TEST-ONE-PRODUCT.
063100     IF WS-PT-PROD-ID(WS-PROD-IDX) = ITM-PROD-ID
063200         MOVE 'Y' TO WS-REC-FOUND-SW
063300     END-IF.
063400 729-EXIT.
063500     EXIT.
063600*
063700 726-ADD-CUST-PRODUCT.
063800     MOVE 0 TO WS-PL-1.
063900     PERFORM 727-TEST-ONE-PROD-SLOT
064000             VARYING WS-PL-2 FROM 1 BY 1
064100             UNTIL WS-PL-2 > WS-CT-PROD-CNT(WS-CUST-IDX)
064200                OR WS-PL-1 > 0.
064300     IF WS-PL-1 = 0
064400       AND WS-CT-PROD-CNT(WS-CUST-IDX) < 40
064500         ADD 1 TO WS-CT-PROD-CNT(WS-CUST-IDX)
064600         MOVE ITM-PROD-ID TO
064700             WS-CT-PROD-LIST(WS-CUST-IDX,
064800                              WS-CT-PROD-CNT(WS-CUST-IDX))
064900     END-IF.
065000 726-EXIT.
065100     EXIT.
065200*
065300 727-TEST-ONE-PROD-SLOT.
065400     IF WS-CT-PROD-LIST(WS-CUST-IDX, WS-PL-2) = ITM-PROD-ID
065500         MOVE 1 TO WS-PL-1
065600     END-IF.
065700 727-EXIT.
065800     EXIT.
065900*
066000 728-FIND-OWNING-CUSTOMER.
066100     MOVE 'N' TO WS-REC-FOUND-SW.
066200     IF WS-CUST-COUNT > 0
066300         PERFORM 731-TEST-ONE-LINE-CUST THRU 731-EXIT
066400                 VARYING WS-CUST-IDX FROM 1 BY 1
066500                 UNTIL WS-CUST-IDX > WS-CUST-COUNT
066600                    OR REC-FOUND
066700     END-IF.
066800     IF NOT REC-FOUND
066900         MOVE 0 TO WS-CUST-IDX
067000     END-IF.
067100 728-EXIT.
067200     EXIT.
067300*
067400 731-TEST-ONE-LINE-CUST.
067500     IF WS-CT-CUST-ID(WS-CUST-IDX) = WS-OT-CUST-ID(WS-ORDER-IDX)
067600         MOVE 'Y' TO WS-REC-FOUND-SW
067700     END-IF.
067800 731-EXIT.
067900     EXIT.
068000*
068100****************************************************************
068200*    300 SERIES - TOP CUSTOMERS BY ORDER COUNT                 *
068300****************************************************************
068400 300-BUILD-TOP-CUSTOMERS.
068500     MOVE 0 TO WS-TOP-PICK-CNT.
068600     PERFORM 310-PICK-BEST-CUSTOMER
068700             UNTIL WS-TOP-PICK-CNT >= WS-TOP-N
068800                OR WS-TOP-PICK-CNT >= WS-CUST-COUNT.
068900     MOVE WS-TOP-PICK-CNT TO WS-CT-PICK-CNT.
069000 300-EXIT.
069100     EXIT.
069200*
069300*    SCANS THE FULL CUSTOMER TABLE FOR THE HIGHEST ORDER COUNT
069400*    NOT YET PICKED.  STRICT-GREATER-THAN KEEPS THE SCAN
069500*    STABLE ON TIES - THE EARLIEST CUSTMST ENTRY WINS.
069600 310-PICK-BEST-CUSTOMER.
069700     MOVE 0 TO WS-BEST-IDX.
069800     PERFORM 312-TEST-ONE-CUSTOMER
069900             VARYING WS-CUST-IDX FROM 1 BY 1
070000             UNTIL WS-CUST-IDX > WS-CUST-COUNT.
070100     IF WS-BEST-IDX > 0
070200         MOVE 'Y' TO WS-CT-PICKED-SW(WS-BEST-IDX)
070300         ADD 1 TO WS-TOP-PICK-CNT
070400         MOVE WS-BEST-IDX TO WS-CT-RANK-ENTRY(WS-TOP-PICK-CNT)
070500     END-IF.
070600 310-EXIT.
070700     EXIT.
070800*
070900 312-TEST-ONE-CUSTOMER.
071000     IF NOT WS-CT-PICKED(WS-CUST-IDX)
071100         IF WS-BEST-IDX = 0
071200             MOVE WS-CUST-IDX TO WS-BEST-IDX
071300         ELSE
071400             IF WS-CT-ORDER-CNT(WS-CUST-IDX) >
071500                                WS-CT-ORDER-CNT(WS-BEST-IDX)
071600                 MOVE WS-CUST-IDX TO WS-BEST-IDX
071700             END-IF
071800         END-IF
071900     END-IF.
072000 312-EXIT.
072100     EXIT.
072200*
072300****************************************************************
072400*    400 SERIES - TOP PRODUCTS BY UNITS SOLD                   *
072500****************************************************************
072600 400-BUILD-TOP-PRODUCTS.
072700     MOVE 0 TO WS-TOP-PICK-CNT.
072800     PERFORM 410-PICK-BEST-PRODUCT
072900             UNTIL WS-TOP-PICK-CNT >= WS-TOP-N
073000                OR WS-TOP-PICK-CNT >= WS-PROD-COUNT.
073100     MOVE WS-TOP-PICK-CNT TO WS-PT-PICK-CNT.
073200 400-EXIT.
073300     EXIT.
073400*
073500 410-PICK-BEST-PRODUCT.
073600     MOVE 0 TO WS-BEST-IDX.
073700     PERFORM 412-TEST-ONE-PRODUCT
073800             VARYING WS-PROD-IDX FROM 1 BY 1
073900             UNTIL WS-PROD-IDX > WS-PROD-COUNT.
074000     IF WS-BEST-IDX > 0
074100         MOVE 'Y' TO WS-PT-PICKED-SW(WS-BEST-IDX)
074200         ADD 1 TO WS-TOP-PICK-CNT
074300         MOVE WS-BEST-IDX TO WS-PT-RANK-ENTRY(WS-TOP-PICK-CNT)
074400     END-IF.
074500 410-EXIT.
074600     EXIT.
074700*
074800 412-TEST-ONE-PRODUCT.
074900     IF NOT WS-PT-PICKED(WS-PROD-IDX)
075000         IF WS-BEST-IDX = 0
075100             MOVE WS-PROD-IDX TO WS-BEST-IDX
075200         ELSE
075300             IF WS-PT-UNITS-SOLD(WS-PROD-IDX) >
075400                              WS-PT-UNITS-SOLD(WS-BEST-IDX)
075500                 MOVE WS-PROD-IDX TO WS-BEST-IDX
075600             END-IF
075700         END-IF
075800     END-IF.
075900 412-EXIT.
076000     EXIT.
076100*
076200****************************************************************
076300*    500 SERIES - SALES TREND BY CALENDAR DAY                  *
076400****************************************************************
076500 500-BUILD-SALES-TREND.
076600     PERFORM 510-COPY-ORDERS-TO-TREND
076700             VARYING WS-ORDER-IDX FROM 1 BY 1
076800             UNTIL WS-ORDER-IDX > WS-ORDER-COUNT.
076900     MOVE WS-ORDER-COUNT TO WS-TREND-COUNT.
077000     IF WS-TREND-COUNT > 1
077100         CALL 'ORDSORT' USING WS-TREND-COUNT, WS-TREND-TABLE
077200     END-IF.
077300     PERFORM 520-ACCUM-TREND-PERIODS
077400             VARYING WS-TREND-IDX FROM 1 BY 1
077500             UNTIL WS-TREND-IDX > WS-TREND-COUNT.
077600 500-EXIT.
077700     EXIT.
077800*
077900 510-COPY-ORDERS-TO-TREND.
078000     MOVE WS-OT-ORD-ID(WS-ORDER-IDX)
078100                      TO WS-TT-ORD-ID(WS-ORDER-IDX).
078200     MOVE WS-OT-ORD-DATE(WS-ORDER-IDX)
078300                      TO WS-TT-ORD-DATE(WS-ORDER-IDX).
078400     MOVE WS-OT-CUST-ID(WS-ORDER-IDX)
078500                      TO WS-TT-CUST-ID(WS-ORDER-IDX).
078600     MOVE WS-OT-ORD-TOTAL(WS-ORDER-IDX)
078700                      TO WS-TT-ORD-TOTAL(WS-ORDER-IDX).
078800 510-EXIT.
078900     EXIT.
079000*
079100*    CONTROL BREAK ON ORD-DATE - THE TREND TABLE IS SORTED
079200*    ASCENDING BY ORDSORT, SO A CHANGE OF DATE ALWAYS STARTS
079300*    A NEW PERIOD ENTRY.  THE GRAND-TOTAL ACCUMULATORS ARE
079400*    ROLLED HERE SO 835 JUST HAS TO PRINT THEM.
079500 520-ACCUM-TREND-PERIODS.
079600     IF WS-PERIOD-COUNT = 0
079700         PERFORM 522-START-NEW-PERIOD
079800     ELSE
079900         IF WS-TT-ORD-DATE(WS-TREND-IDX) NOT =
080000                       WS-PD-DATE(WS-PERIOD-COUNT)
080100             PERFORM 522-START-NEW-PERIOD
080200         END-IF
080300     END-IF.
080400     ADD 1 TO WS-PD-ORDER-CNT(WS-PERIOD-COUNT).
080500     ADD WS-TT-ORD-TOTAL(WS-TREND-IDX)
080600                       TO WS-PD-TOTAL-AMT(WS-PERIOD-COUNT).
080700     ADD 1 TO WS-TREND-GRAND-CNT.
080800     ADD WS-TT-ORD-TOTAL(WS-TREND-IDX) TO WS-TREND-GRAND-AMT.
080900 520-EXIT.
081000     EXIT.
081100*
081200 522-START-NEW-PERIOD.
081300     ADD 1 TO WS-PERIOD-COUNT.
081400     MOVE WS-TT-ORD-DATE(WS-TREND-IDX)
081500                       TO WS-PD-DATE(WS-PERIOD-COUNT).
081600 522-EXIT.
081700     EXIT.
081800*
081900****************************************************************
082000*    600 SERIES - CUSTOMER CONNECTIONS                         *
082100****************************************************************
082200 600-BUILD-CONNECTIONS.
082300     IF WS-CUST-COUNT > 1
082400         PERFORM 610-SCAN-CUSTOMER-I
082500                 VARYING WS-CUST-IDX FROM 1 BY 1
082600                 UNTIL WS-CUST-IDX > WS-CUST-COUNT
082700     END-IF.
082800 600-EXIT.
082900     EXIT.
083000*
083100 610-SCAN-CUSTOMER-I.
083200     IF WS-CUST-IDX < WS-CUST-COUNT
083300         PERFORM 620-SCAN-CUSTOMER-J
083400                 VARYING WS-CUST-J FROM WS-CUST-IDX BY 1
083500                 UNTIL WS-CUST-J >= WS-CUST-COUNT
083600     END-IF.
083700 610-EXIT.
083800     EXIT.
083900*
084000*    WS-PL-1 CARRIES THE SECOND CUSTOMER'S TABLE INDEX SO
084100*    630-640 BELOW CAN STAY PLAIN PERFORMS OF NAMED PARAGRAPHS.
084200 620-SCAN-CUSTOMER-J.
084300     COMPUTE WS-PL-1 = WS-CUST-J + 1.
084400     PERFORM 630-COUNT-COMMON-PRODUCTS.
084500     IF WS-COMMON-CNT > 0
084600         PERFORM 640-ADD-CONNECTION
084700     END-IF.
084800 620-EXIT.
084900     EXIT.
085000*
085100 630-COUNT-COMMON-PRODUCTS.
085200     MOVE 0 TO WS-COMMON-CNT.
085300     IF WS-CT-PROD-CNT(WS-CUST-IDX) > 0
085400       AND WS-CT-PROD-CNT(WS-PL-1) > 0
085500         PERFORM 632-SCAN-PROD-LIST-A
085600                 VARYING WS-PL-2 FROM 1 BY 1
085700                 UNTIL WS-PL-2 > WS-CT-PROD-CNT(WS-CUST-IDX)
085800     END-IF.
085900 630-EXIT.
086000     EXIT.
086100*
086200 632-SCAN-PROD-LIST-A.
086300     PERFORM 634-TEST-PROD-LIST-B
086400             VARYING WS-CONN-IDX FROM 1 BY 1
086500             UNTIL WS-CONN-IDX > WS-CT-PROD-CNT(WS-PL-1).
086600 632-EXIT.
086700     EXIT.
086800*
086900 634-TEST-PROD-LIST-B.
087000     IF WS-CT-PROD-LIST(WS-CUST-IDX, WS-PL-2) =
087100                WS-CT-PROD-LIST(WS-PL-1, WS-CONN-IDX)
087200         ADD 1 TO WS-COMMON-CNT
087300     END-IF.
087400 634-EXIT.
087500     EXIT.
087600*
087700 640-ADD-CONNECTION.
087800     IF WS-CONN-COUNT < 5000
087900         ADD 1 TO WS-CONN-COUNT
088000         MOVE WS-CT-CUST-ID(WS-CUST-IDX)
088100                          TO WS-CN-CUST-ID-1(WS-CONN-COUNT)
088200         MOVE WS-CT-CUST-NAME(WS-CUST-IDX)
088300                          TO WS-CN-CUST-NAME-1(WS-CONN-COUNT)
088400         MOVE WS-CT-CUST-ID(WS-PL-1)
088500                          TO WS-CN-CUST-ID-2(WS-CONN-COUNT)
088600         MOVE WS-CT-CUST-NAME(WS-PL-1)
088700                          TO WS-CN-CUST-NAME-2(WS-CONN-COUNT)
088800         MOVE WS-COMMON-CNT TO WS-CN-COMMON-CNT(WS-CONN-COUNT)
088900     END-IF.
089000 640-EXIT.
089100     EXIT.
089200*
089300****************************************************************
089400*    800 SERIES - PRINT ALL FOUR REPORTS                       *
089500****************************************************************
089600 800-PRINT-REPORTS.
089700     MOVE WS-CURR-MM TO RPT-HDG-MM.
089800     MOVE WS-CURR-DD TO RPT-HDG-DD.
089900     MOVE WS-CURR-YY TO RPT-HDG-YY.
090000     MOVE 1 TO RPT-HDG-PAGE.
090100     MOVE SPACES TO WS-RPT-SECTION-TITLE.
090200     MOVE 'SALES ANALYSIS - TOP CUSTOMERS' TO RPT-HDG-TITLE.
090300     WRITE REPORT-RECORD FROM RPT-PAGE-HEADING.
090400     WRITE REPORT-RECORD FROM WS-RPT-TOP-CUST-HDR.
090500     PERFORM 810-PRINT-ONE-TOP-CUST
090600             VARYING WS-RANK-IDX FROM 1 BY 1
090700             UNTIL WS-RANK-IDX > WS-CT-PICK-CNT.
090800     WRITE REPORT-RECORD FROM WS-RPT-SECTION-TITLE.
090900     MOVE 'SALES ANALYSIS - TOP PRODUCTS' TO RPT-HDG-TITLE.
091000     WRITE REPORT-RECORD FROM RPT-PAGE-HEADING.
091100     WRITE REPORT-RECORD FROM WS-RPT-TOP-PROD-HDR.
091200     PERFORM 820-PRINT-ONE-TOP-PROD
091300             VARYING WS-RANK-IDX FROM 1 BY 1
091400             UNTIL WS-RANK-IDX > WS-PT-PICK-CNT.
091500     WRITE REPORT-RECORD FROM WS-RPT-SECTION-TITLE.
091600     MOVE 'SALES ANALYSIS - SALES TREND' TO RPT-HDG-TITLE.
091700     WRITE REPORT-RECORD FROM RPT-PAGE-HEADING.
091800     WRITE REPORT-RECORD FROM WS-RPT-TREND-HDR.
091900     PERFORM 830-PRINT-ONE-PERIOD
092000             VARYING WS-PERIOD-IDX FROM 1 BY 1
092100             UNTIL WS-PERIOD-IDX > WS-PERIOD-COUNT.
092200     PERFORM 835-PRINT-TREND-TOTAL.
092300     WRITE REPORT-RECORD FROM WS-RPT-SECTION-TITLE.
092400     MOVE 'SALES ANALYSIS - CUSTOMER CONNECTIONS' TO
092500                                          RPT-HDG-TITLE.
092600     WRITE REPORT-RECORD FROM RPT-PAGE-HEADING.
092700     WRITE REPORT-RECORD FROM WS-RPT-CONN-HDR.
092800     PERFORM 840-PRINT-ONE-CONNECTION
092900             VARYING WS-CONN-IDX FROM 1 BY 1
093000             UNTIL WS-CONN-IDX > WS-CONN-COUNT.
093100 800-EXIT.
093200     EXIT.
093300*
093400*        CR0593 - WS-RANK-IDX WALKS THE RANK LIST BUILT BY 310,
093500*        NOT THE CUSTOMER TABLE ITSELF, SO THE DETAIL LINE COMES OUT
093600*        IN DESCENDING ORDER-COUNT SEQUENCE, NOT CUSTMST LOAD ORDER.
093700 810-PRINT-ONE-TOP-CUST.
093800     MOVE WS-CT-RANK-ENTRY(WS-RANK-IDX) TO WS-CUST-IDX.
093900     MOVE WS-CT-CUST-ID(WS-CUST-IDX)   TO RPT-TC-CUST-ID.
094000     MOVE WS-CT-CUST-NAME(WS-CUST-IDX) TO RPT-TC-CUST-NAME.
094100     MOVE WS-CT-ORDER-CNT(WS-CUST-IDX) TO RPT-TC-ORDER-CNT.
094200     MOVE WS-CT-TOTAL-SPENT(WS-CUST-IDX)
094300                                 TO RPT-TC-TOTAL-SPENT.
094400     WRITE REPORT-RECORD FROM WS-RPT-TOP-CUST-DTL.
094500 810-EXIT.
094600     EXIT.
094700*
094800*        CR0593 - SAME FIX AS 810 ABOVE, FOR DESCENDING UNITS-SOLD.
094900 820-PRINT-ONE-TOP-PROD.
095000     MOVE WS-PT-RANK-ENTRY(WS-RANK-IDX) TO WS-PROD-IDX.
095100     MOVE WS-PT-PROD-ID(WS-PROD-IDX)   TO RPT-TP-PROD-ID.
095200     MOVE WS-PT-PROD-NAME(WS-PROD-IDX) TO RPT-TP-PROD-NAME.
095300     MOVE WS-PT-UNITS-SOLD(WS-PROD-IDX)
095400                                 TO RPT-TP-UNITS-SOLD.
095500     MOVE WS-PT-REVENUE(WS-PROD-IDX)   TO RPT-TP-REVENUE.
095600     WRITE REPORT-RECORD FROM WS-RPT-TOP-PROD-DTL.
095700 820-EXIT.
095800     EXIT.
095900*
096000 830-PRINT-ONE-PERIOD.
096100     MOVE WS-PD-DATE(WS-PERIOD-IDX) TO WS-PERIOD-DATE-WORK.
096200     MOVE WS-PD-R-MM   TO RPT-TR-MM.
096300     MOVE WS-PD-R-DD   TO RPT-TR-DD.
096400     MOVE WS-PD-R-YYYY TO RPT-TR-YYYY.
096500     MOVE WS-PD-ORDER-CNT(WS-PERIOD-IDX) TO RPT-TR-ORDER-CNT.
096600     MOVE WS-PD-TOTAL-AMT(WS-PERIOD-IDX) TO RPT-TR-TOTAL-AMT.
096700     WRITE REPORT-RECORD FROM WS-RPT-TREND-DTL.
096800 830-EXIT.
096900     EXIT.
097000*
097100 835-PRINT-TREND-TOTAL.
097200     MOVE WS-TREND-GRAND-CNT TO RPT-TT-ORDER-CNT.
097300     MOVE WS-TREND-GRAND-AMT TO RPT-TT-TOTAL-AMT.
097400     WRITE REPORT-RECORD FROM WS-RPT-TREND-TOTAL.
097500 835-EXIT.
097600     EXIT.
097700*
097800 840-PRINT-ONE-CONNECTION.
097900     MOVE WS-CN-CUST-ID-1(WS-CONN-IDX)   TO RPT-CN-ID-1.
098000     MOVE WS-CN-CUST-NAME-1(WS-CONN-IDX) TO RPT-CN-NAME-1.
098100     MOVE WS-CN-CUST-ID-2(WS-CONN-IDX)   TO RPT-CN-ID-2.
098200     MOVE WS-CN-CUST-NAME-2(WS-CONN-IDX) TO RPT-CN-NAME-2.
098300     MOVE WS-CN-COMMON-CNT(WS-CONN-IDX)  TO RPT-CN-COMMON-CNT.
098400     WRITE REPORT-RECORD FROM WS-RPT-CONN-DTL.
098500 840-EXIT.
098600     EXIT.
098700*
098800 790-CLOSE-FILES.
098900     CLOSE CUSTMST PRODMST ORDMST ORDITM REPORT.
099000 790-EXIT.
099100     EXIT.
