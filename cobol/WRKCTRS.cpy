000100************************************************************ CR0005
000200*                                                            * CR0005
000300*    COPYBOOK  :  WRKCTRS                                    * CR0005
000400*    TITLE     :  RUN-CONTROL ACCUMULATOR GROUP               * CR0005
000500*    SYSTEM    :  ORDER MANAGEMENT - RETAIL BATCH SUITE       * CR0005
000600*                                                            *
000700*    USED BY   :  CUSTVAL, ORDPOST, MASTMNT                  *
000800*                                                            *
000900*    HOLDS THE END-OF-JOB CONTROL COUNTS COMMON TO EVERY     *
001000*    JOB IN THE SUITE THAT READS AN INTAKE FILE AND POSTS OR *
001100*    REJECTS EACH RECORD.  EACH PROGRAM USES THE SUBSET OF   *
001200*    COUNTERS THAT APPLIES TO ITS OWN RUN (CUSTVAL DOES NOT  *
001300*    USE WS-RUN-POST-CNT OR WS-RUN-GRAND-TOTAL, FOR EXAMPLE).*
001400*                                                            *
001500*    CHANGE LOG                                              *
001600*    ----------                                              *
001700*    04/03/89  JSA  ORIG   INITIAL CUT.                       *
001800*    11/02/91  RTK  CR0114 ADDED WS-RUN-GRAND-TOTAL FOR THE   *
001900*                          ORDPOST POSTING CONTROL REPORT.    *
002000************************************************************
002100 01  WS-RUN-CONTROL-TOTALS.
002200*        RECORDS READ FROM THE INTAKE FILE THIS RUN.
002300     05  WS-RUN-READ-CNT             PIC S9(07) COMP-3 VALUE +0.
002400*        RECORDS ACCEPTED (VALIDATED OR SUCCESSFULLY POSTED).
002500     05  WS-RUN-ACCEPT-CNT           PIC S9(07) COMP-3 VALUE +0.
002600*        RECORDS REJECTED FOR ANY REASON.
002700     05  WS-RUN-REJECT-CNT           PIC S9(07) COMP-3 VALUE +0.
002800*        ORDERS SUCCESSFULLY POSTED (ORDPOST ONLY).
002900     05  WS-RUN-POST-CNT             PIC S9(07) COMP-3 VALUE +0.
003000*        GRAND TOTAL AMOUNT POSTED THIS RUN (ORDPOST ONLY).
003100     05  WS-RUN-GRAND-TOTAL          PIC S9(09)V99 COMP-3
003200                                     VALUE +0.
003300*        RESERVED FOR FUTURE EXPANSION - DO NOT REMOVE.
003400     05  FILLER                      PIC X(04).
