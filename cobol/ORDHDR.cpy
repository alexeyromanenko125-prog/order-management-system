000100************************************************************ CR0003
000200*                                                            * CR0003
000300*    COPYBOOK  :  ORDHDR                                     * CR0003
000400*    TITLE     :  ORDER HEADER RECORD LAYOUT                  * CR0003
000500*    SYSTEM    :  ORDER MANAGEMENT - RETAIL BATCH SUITE       * CR0003
000600*                                                            *
000700*    USED BY   :  ORDPOST, SALESANL, ORDSORT (VIA LINKAGE)   *
000800*                                                            *
000900*    ONE RECORD PER POSTED ORDER.  ORD-ID IS THE MASTER KEY  *
001000*    AND IS REJECTED BY ORDPOST IF ALREADY ON ORDMST.        *
001100*    ORD-TOTAL IS THE SUM OF THE ORDER'S LINE TOTALS AS OF   *
001200*    POSTING TIME - IT IS NOT RECALCULATED LATER.            *
001300*    ORD-DATE-R BELOW REDEFINES THE PACKED YYYYMMDD DATE SO  *
001400*    SALESANL CAN BUCKET ORDERS BY DAY OR BY WEEK WITHOUT A  *
001500*    SEPARATE DATE-HANDLING COPYBOOK.                        *
001600*                                                            *
001700*    CHANGE LOG                                              *
001800*    ----------                                              *
001900*    03/21/89  JSA  ORIG   INITIAL CUT OF LAYOUT.             *
002000*    11/02/91  RTK  CR0114 ADDED ORD-ITEM-CNT (WAS IMPLICIT). *
002100*    09/15/97  MPL  CR0339 ADDED ORD-DATE-R REDEFINES FOR THE *
002200*                          WEEKLY-TREND REPORT REQUEST.       *
002300*    02/09/03  DHW  CR0501 ADDED TRAILING FILLER FOR GROWTH.  *
002400************************************************************
002500 01  ORDER-REC.
002600*        UNIQUE ORDER IDENTIFIER - REJECTED IF DUPLICATE.
002700     05  ORD-ID                      PIC 9(07).
002800*        OWNING CUSTOMER - MUST BE ON CUSTMST TO POST.
002900     05  ORD-CUST-ID                 PIC 9(05).
003000*        ORDER DATE, PACKED AS YYYYMMDD.
003100     05  ORD-DATE                    PIC 9(08).
003200*        REDEFINITION OF ORD-DATE FOR PERIOD-BUCKETING.
003300     05  ORD-DATE-R  REDEFINES ORD-DATE.
003400         10  ORD-DATE-YYYY           PIC 9(04).
003500         10  ORD-DATE-MM             PIC 9(02).
003600         10  ORD-DATE-DD             PIC 9(02).
003700*        NUMBER OF DETAIL LINES ON THE ORDER (1 THRU 20).
003800     05  ORD-ITEM-CNT                PIC 9(02).
003900*        ORDER TOTAL - SUM OF LINE TOTALS AT POSTING TIME.
004000     05  ORD-TOTAL                   PIC 9(09)V99.
004100*        RESERVED FOR FUTURE EXPANSION - DO NOT REMOVE.
004200     05  FILLER                      PIC X(05).
