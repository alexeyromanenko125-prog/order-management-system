000100************************************************************ CR0006
000200*                                                            * CR0006
000300*    COPYBOOK  :  RPTHEAD                                    * CR0006
000400*    TITLE     :  132-COLUMN REPORT PAGE HEADING              * CR0006
000500*    SYSTEM    :  ORDER MANAGEMENT - RETAIL BATCH SUITE       * CR0006
000600*                                                            *
000700*    USED BY   :  CUSTVAL, ORDPOST, SALESANL                 *
000800*                                                            *
000900*    COMMON PAGE HEADING FOR THE 132-COLUMN PRINT STOCK.     *
001000*    THE CALLING PROGRAM MOVES ITS OWN REPORT TITLE INTO     *
001100*    RPT-HDG-TITLE, THE RUN DATE INTO THE MM/DD/YY FIELDS,   *
001200*    AND (WHERE IT KEEPS A PAGE COUNTER) THE PAGE NUMBER     *
001300*    INTO RPT-HDG-PAGE BEFORE WRITING THIS LINE AFTER PAGE.  *
001400*                                                            *
001500*    CHANGE LOG                                              *
001600*    ----------                                              *
001700*    04/03/89  JSA  ORIG   INITIAL CUT.                       *
001800*    07/22/93  RTK  CR0202 ADDED RPT-HDG-PAGE.                *
001900************************************************************
002000 01  RPT-PAGE-HEADING.
002100     05  FILLER                      PIC X(01) VALUE SPACE.
002200*        REPORT-SPECIFIC TITLE, MOVED IN BY THE CALLER.
002300     05  RPT-HDG-TITLE               PIC X(40).
002400     05  FILLER                      PIC X(10) VALUE SPACES.
002500     05  FILLER                      PIC X(06) VALUE 'DATE: '.
002600     05  RPT-HDG-MM                  PIC 99.
002700     05  FILLER                      PIC X(01) VALUE '/'.
002800     05  RPT-HDG-DD                  PIC 99.
002900     05  FILLER                      PIC X(01) VALUE '/'.
003000     05  RPT-HDG-YY                  PIC 99.
003100     05  FILLER                      PIC X(06) VALUE ' PAGE '.
003200     05  RPT-HDG-PAGE                PIC ZZ9.
003300*        RESERVED - PADS LINE OUT TO 132 PRINT POSITIONS.
003400     05  FILLER                      PIC X(58) VALUE SPACES.
