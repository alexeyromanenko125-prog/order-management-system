000100****************************************************************
000200*                                                              *
000300*    P R O G R A M   I D E N T I F I C A T I O N               *
000400*                                                              *
000500*    PROGRAM  : MASTMNT                                        *
000600*    TITLE    : MASTER-FILE MAINTENANCE UTILITY                *
000700*    SYSTEM   : ORDER MANAGEMENT - RETAIL BATCH SUITE          *
000800*                                                              *
000900*    READS A BATCH OF MAINTENANCE TRANSACTIONS (MAINTIN) AND   *
001000*    APPLIES EACH ONE AGAINST THE CUSTOMER AND PRODUCT MASTERS:*
001100*    ADD-CUSTOMER AND ADD-PRODUCT (REJECTED IF THE ID ALREADY  *
001200*    EXISTS), A STOCK-ON-HAND ADJUSTMENT (FLOORED AT ZERO),    *
001300*    KEYED RETRIEVAL OF A SINGLE CUSTOMER/PRODUCT/ORDER, AND A *
001400*    FULL-FILE LISTING OF ANY OF THE THREE MASTERS.  CUSTOMER  *
001500*    AND PRODUCT ADDS AND THE STOCK ADJUSTMENT ARE HELD IN AN  *
001600*    IN-MEMORY TABLE AND WRITTEN OUT AT END OF JOB.            *
001700*                                                              *
001800****************************************************************
001900*                                                              *
002000*    C H A N G E   L O G                                       *
002100*                                                              *
002200*    DATE-WRITTEN.....05/09/89                                 *
002300*                                                              *
002400*    DATE      BY   REQUEST   DESCRIPTION                      *
002500*    --------  ---  --------  -----------------------------    *
002600*    05/09/89  JSA  ORIG      INITIAL WRITE - ADD-CUSTOMER AND  *
002700*                             ADD-PRODUCT TRANSACTIONS ONLY.    *
002800*    03/11/90  JSA  CR0079    ADDED THE KEYED-RETRIEVAL (FIND)  *
002900*                             TRANSACTIONS FOR ALL THREE        *
003000*                             MASTERS.                          *
003100*    11/02/91  RTK  CR0114    ADDED THE STOCK-ADJUSTMENT        *
003200*                             TRANSACTION (FLOORED AT ZERO, SEE *
003300*                             260-ADJUST-STOCK).                *
003400*    07/22/93  MPL  CR0202    ADDED THE FULL-FILE LISTING       *
003500*                             TRANSACTIONS AND THE PAGE HEADING *
003600*                             ON THE MAINTENANCE REPORT.        *
003700*    06/30/98  MPL  CR0339    Y2K - REVIEWED.  NO DATE FIELDS   *
003800*                             ARE EDITED BY THIS PROGRAM.       *
003900*    02/09/03  DHW  CR0501    RAISED THE CUSTOMER/PRODUCT/ORDER *
004000*                             TABLE SIZES FOR THE WEST DIVISION *
004100*                             CONVERSION VOLUME.                *
004200*    03/22/06  DHW  CR0592    705-LOAD-CUST-TABLE WAS LOADING   *
004300*                             EVERY PRE-EXISTING CUSTOMER INTO  *
004400*                             THE SAME TABLE SLOT (SUBSCRIPTED  *
004500*                             BY WS-CUST-IDX INSTEAD OF THE     *
004600*                             LOAD COUNTER) - DUPLICATE-ID      *
004700*                             CHECK, FIND-CUSTOMER AND LIST-    *
004800*                             CUSTOMERS WERE WRONG FOR ANY      *
004900*                             CUSTOMER ON HAND AT JOB START.    *
005000*                             CORRECTED TO SUBSCRIPT BY THE     *
005100*                             LOAD COUNTER, WS-CUST-TABLE-CNT.  *
005200*    04/11/06  DHW  CR0595    PULLED THE STOCK-ADJUSTMENT WORK    *
005300*                             QUANTITY OUT TO A STAND-ALONE       *
005400*                             77-LEVEL ITEM - MATCHES THE         *
005500*                             UTILITY LIBRARY'S OWN SUB1/SUB2     *
005600*                             WORK FIELDS.  NO LOGIC CHANGE.      *
005700*    05/19/06  DHW  CR0602    RP-PROD-PRICE AND RP-PROD-STOCK ON   *
005800*                             RPT-PROD-DETAIL WERE EDITED ONE      *
005900*                             DIGIT-GROUP NARROWER THAN THEIR      *
006000*                             SOURCE FIELDS PROD-PRICE/PROD-STOCK  *
006100*                             (9(07) EACH) - HIGH-ORDER DIGITS     *
006200*                             COULD BE SILENTLY TRUNCATED ON THE   *
006300*                             LISTING.  WIDENED BOTH TO MATCH THE  *
006400*                             7-DIGIT SOURCE WIDTH.                *
006500****************************************************************
006600 IDENTIFICATION DIVISION.
006700 PROGRAM-ID.     MASTMNT.
006800 AUTHOR.         J SAYLES.
006900 INSTALLATION.   RETAIL SYSTEMS DIVISION.
007000 DATE-WRITTEN.   05/09/89.
007100 DATE-COMPILED.
007200 SECURITY.       NON-CONFIDENTIAL.
007300*
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600 SOURCE-COMPUTER. IBM-370.
007700 OBJECT-COMPUTER. IBM-370.
007800 SPECIAL-NAMES.
007900     C01                     IS TOP-OF-FORM
008000     CLASS DIGIT-CLASS       IS '0' THRU '9'
008100     UPSI-0 ON  STATUS       IS OP-VERBOSE-MODE
008200            OFF STATUS       IS OP-NORMAL-MODE.
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500     SELECT MAINTIN  ASSIGN TO MAINTIN
008600            ORGANIZATION IS LINE SEQUENTIAL
008700            FILE STATUS  IS WS-MAINTIN-STATUS.
008800     SELECT CUSTMST  ASSIGN TO CUSTMST
008900            ORGANIZATION IS SEQUENTIAL
009000            FILE STATUS  IS WS-CUSTMST-STATUS.
009100     SELECT PRODMST  ASSIGN TO PRODMST
009200            ORGANIZATION IS SEQUENTIAL
009300            FILE STATUS  IS WS-PRODMST-STATUS.
009400     SELECT ORDMST   ASSIGN TO ORDMST
009500            ORGANIZATION IS SEQUENTIAL
009600            FILE STATUS  IS WS-ORDMST-STATUS.
009700     SELECT REJECTS  ASSIGN TO REJECTS
009800            ORGANIZATION IS LINE SEQUENTIAL
009900            FILE STATUS  IS WS-REJECTS-STATUS.
010000     SELECT REPORT   ASSIGN TO REPORT
010100            ORGANIZATION IS LINE SEQUENTIAL
010200            FILE STATUS  IS WS-REPORT-STATUS.
010300*
010400 DATA DIVISION.
010500 FILE SECTION.
010600*
010700 FD  MAINTIN
010800     RECORDING MODE IS F.
010900 01  MAINT-TRAN-REC.
011000     05  MAINT-TRAN-CODE             PIC X.
011100         88  MAINT-ADD-CUST          VALUE 'A'.
011200         88  MAINT-ADD-PROD          VALUE 'B'.
011300         88  MAINT-FIND-CUST         VALUE 'F'.
011400         88  MAINT-FIND-PROD         VALUE 'G'.
011500         88  MAINT-FIND-ORDER        VALUE 'H'.
011600         88  MAINT-STOCK-ADJ         VALUE 'S'.
011700         88  MAINT-LIST-CUST         VALUE 'L'.
011800         88  MAINT-LIST-PROD         VALUE 'M'.
011900         88  MAINT-LIST-ORDER        VALUE 'N'.
012000     05  MAINT-CUST-AREA.
012100         10  MAINT-CUST-ID           PIC 9(05).
012200         10  MAINT-CUST-NAME         PIC X(30).
012300         10  MAINT-CUST-EMAIL        PIC X(40).
012400         10  MAINT-CUST-PHONE        PIC X(16).
012500         10  MAINT-CUST-ADDRESS      PIC X(39).
012600*        REDEFINITION - AN ADD-PRODUCT TRANSACTION OVERLAYS
012700*        THE SAME AREA AS AN ADD-CUSTOMER TRANSACTION.
012800     05  MAINT-PROD-AREA REDEFINES MAINT-CUST-AREA.
012900         10  MAINT-PROD-ID           PIC 9(05).
013000         10  MAINT-PROD-NAME         PIC X(30).
013100         10  MAINT-PROD-PRICE        PIC 9(07)V99.
013200         10  MAINT-PROD-CATEGORY     PIC X(20).
013300         10  MAINT-PROD-STOCK        PIC 9(07).
013400         10  FILLER                  PIC X(59).
013500*        REDEFINITION - A FIND/LIST TRANSACTION CARRIES ONLY
013600*        A SEARCH KEY IN THE SAME AREA.
013700     05  MAINT-KEY-AREA REDEFINES MAINT-CUST-AREA.
013800         10  MAINT-KEY-ID            PIC 9(07).
013900         10  FILLER                  PIC X(123).
014000*        REDEFINITION - A STOCK-ADJUSTMENT TRANSACTION.
014100     05  MAINT-STOCK-AREA REDEFINES MAINT-CUST-AREA.
014200         10  MAINT-STOCK-PROD-ID     PIC 9(05).
014300         10  MAINT-STOCK-QTY-SIGN    PIC X.
014400             88  STOCK-QTY-IS-MINUS  VALUE '-'.
014500         10  MAINT-STOCK-QTY         PIC 9(05).
014600         10  FILLER                  PIC X(119).
014700*
014800 FD  CUSTMST
014900     RECORDING MODE IS F.
015000 COPY CUSTREC.
015100*
015200 FD  PRODMST
015300     RECORDING MODE IS F.
015400 COPY PRODREC.
015500*
015600 FD  ORDMST
015700     RECORDING MODE IS F.
015800 COPY ORDHDR.
015900*
016000 FD  REJECTS
016100     RECORDING MODE IS F.
016200 01  REJECT-RECORD                   PIC X(80).
016300*
016400 FD  REPORT
016500     RECORDING MODE IS F.
016600 01  REPORT-RECORD                   PIC X(132).
016700*
016800 WORKING-STORAGE SECTION.
016900*
017000*    STAND-ALONE STOCK-ADJUSTMENT SCRATCH QUANTITY FOR 500-SERIES -
017100*    SAME HOUSE HABIT AS THE UTILITY LIBRARY'S SUB1/SUB2 ITEMS.
017200 77  WS-ADJ-QTY                      PIC S9(05) COMP-3 VALUE +0.
017300*
017400 01  WS-FILE-STATUS-GROUP.
017500     05  WS-MAINTIN-STATUS           PIC X(02) VALUE SPACES.
017600         88  MAINTIN-OK              VALUE '00'.
017700     05  WS-CUSTMST-STATUS           PIC X(02) VALUE SPACES.
017800         88  CUSTMST-OK              VALUE '00'.
017900     05  WS-PRODMST-STATUS           PIC X(02) VALUE SPACES.
018000         88  PRODMST-OK              VALUE '00'.
018100     05  WS-ORDMST-STATUS            PIC X(02) VALUE SPACES.
018200         88  ORDMST-OK               VALUE '00'.
018300     05  WS-REJECTS-STATUS           PIC X(02) VALUE SPACES.
018400     05  WS-REPORT-STATUS            PIC X(02) VALUE SPACES.
018500*        REDEFINITION - LETS THE OPEN-ERROR PARAGRAPH DISPLAY
018600*        ALL SIX FILE-STATUS CODES IN ONE SHOT WHEN NEEDED.
018700 01  WS-ALL-FILE-STATUS REDEFINES WS-FILE-STATUS-GROUP
018800                                   PIC X(12).
018900*
019000 01  WS-SWITCHES.
019100     05  WS-MAINTIN-EOF-SW           PIC X VALUE 'N'.
019200         88  MAINTIN-AT-EOF          VALUE 'Y'.
019300     05  WS-CUSTMST-EOF-SW           PIC X VALUE 'N'.
019400         88  CUSTMST-AT-EOF          VALUE 'Y'.
019500     05  WS-PRODMST-EOF-SW           PIC X VALUE 'N'.
019600         88  PRODMST-AT-EOF          VALUE 'Y'.
019700     05  WS-ORDMST-EOF-SW            PIC X VALUE 'N'.
019800         88  ORDMST-AT-EOF           VALUE 'Y'.
019900     05  WS-DUP-SW                   PIC X VALUE 'N'.
020000         88  DUP-FOUND               VALUE 'Y'.
020100     05  WS-REC-FOUND-SW             PIC X VALUE 'N'.
020200         88  REC-FOUND                VALUE 'Y'.
020300*
020400 01  WS-CUST-TABLE.
020500     05  WS-CUST-TABLE-CNT           PIC 9(05) COMP-3 VALUE 0.
020600     05  WS-CUST-ENTRY     OCCURS 1 TO 5000 TIMES
020700                           DEPENDING ON WS-CUST-TABLE-CNT
020800                           INDEXED BY WS-CUST-IDX.
020900         10  WS-CUST-ENTRY-ID        PIC 9(05).
021000         10  WS-CUST-ENTRY-NAME      PIC X(30).
021100         10  WS-CUST-ENTRY-EMAIL     PIC X(40).
021200         10  WS-CUST-ENTRY-PHONE     PIC X(16).
021300*
021400 01  WS-PRODUCT-TABLE.
021500     05  WS-PROD-TABLE-CNT           PIC 9(04) COMP-3 VALUE 0.
021600     05  WS-PROD-ENTRY     OCCURS 1 TO 2000 TIMES
021700                           DEPENDING ON WS-PROD-TABLE-CNT
021800                           INDEXED BY WS-PROD-IDX.
021900         10  WS-PROD-ENTRY-ID        PIC 9(05).
022000         10  WS-PROD-ENTRY-NAME      PIC X(30).
022100         10  WS-PROD-ENTRY-PRICE     PIC 9(07)V99.
022200         10  WS-PROD-ENTRY-CATEGORY  PIC X(20).
022300         10  WS-PROD-ENTRY-STOCK     PIC 9(07).
022400*
022500 01  WS-ORDER-TABLE.
022600     05  WS-ORD-TABLE-CNT            PIC 9(05) COMP-3 VALUE 0.
022700     05  WS-ORD-ENTRY      OCCURS 1 TO 20000 TIMES
022800                           DEPENDING ON WS-ORD-TABLE-CNT
022900                           INDEXED BY WS-ORD-IDX.
023000         10  WS-ORD-ENTRY-ID         PIC 9(07).
023100         10  WS-ORD-ENTRY-CUST-ID    PIC 9(05).
023200         10  WS-ORD-ENTRY-DATE       PIC 9(08).
023300         10  WS-ORD-ENTRY-TOTAL      PIC 9(09)V99.
023400*
023500 COPY WRKCTRS.
023600*
023700 01  WS-STOCK-ADJ-WORK.
023800     05  WS-NEW-STOCK                PIC S9(07) COMP-3 VALUE +0.
023900*
024000 01  WS-DATE-WORK.
024100     05  WS-CURRENT-DATE             PIC 9(06).
024200*        REDEFINITION BREAKING THE RUN DATE INTO YY/MM/DD FOR
024300*        THE PAGE HEADING.
024400     05  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
024500         10  WS-CD-YY                PIC 99.
024600         10  WS-CD-MM                PIC 99.
024700         10  WS-CD-DD                PIC 99.
024800*
024900 COPY RPTHEAD.
025000*
025100 01  RPT-STATS-HDR1.
025200     05  FILLER                      PIC X(35)
025300              VALUE 'MASTER MAINTENANCE - CONTROL TOTAL'.
025400     05  FILLER                      PIC X(97) VALUE SPACES.
025500 01  RPT-STATS-DETAIL.
025600     05  FILLER                      PIC X(20) VALUE SPACES.
025700     05  RPT-STATS-LABEL             PIC X(24) VALUE SPACES.
025800     05  RPT-STATS-VALUE             PIC ZZZ,ZZ9.
025900     05  FILLER                      PIC X(81) VALUE SPACES.
026000*
026100 01  RPT-CUST-DETAIL.
026200     05  FILLER                      PIC X(05) VALUE SPACES.
026300     05  RC-CUST-ID                  PIC 9(05).
026400     05  FILLER                      PIC X(03) VALUE SPACES.
026500     05  RC-CUST-NAME                PIC X(30).
026600     05  FILLER                      PIC X(02) VALUE SPACES.
026700     05  RC-CUST-EMAIL               PIC X(40).
026800     05  FILLER                      PIC X(02) VALUE SPACES.
026900     05  RC-CUST-PHONE               PIC X(16).
027000     05  FILLER                      PIC X(29) VALUE SPACES.
027100*
027200 01  RPT-PROD-DETAIL.
027300     05  FILLER                      PIC X(05) VALUE SPACES.
027400     05  RP-PROD-ID                  PIC 9(05).
027500     05  FILLER                      PIC X(03) VALUE SPACES.
027600     05  RP-PROD-NAME                PIC X(30).
027700     05  FILLER                      PIC X(02) VALUE SPACES.
027800     05  RP-PROD-PRICE               PIC Z,ZZZ,ZZ9.99.
027900     05  FILLER                      PIC X(02) VALUE SPACES.
028000     05  RP-PROD-STOCK               PIC Z,ZZZ,ZZ9.
028100     05  FILLER                      PIC X(64) VALUE SPACES.
028200*
028300 01  RPT-ORDER-DETAIL.
028400     05  FILLER                      PIC X(05) VALUE SPACES.
028500     05  RO-ORD-ID                   PIC 9(07).
028600     05  FILLER                      PIC X(03) VALUE SPACES.
028700     05  RO-CUST-ID                  PIC 9(05).
028800     05  FILLER                      PIC X(03) VALUE SPACES.
028900     05  RO-DATE                     PIC 9(08).
029000     05  FILLER                      PIC X(03) VALUE SPACES.
029100     05  RO-TOTAL                    PIC ZZZ,ZZZ,ZZ9.99.
029200     05  FILLER                      PIC X(84) VALUE SPACES.
029300*
029400 01  RPT-NOTFOUND-DETAIL.
029500     05  FILLER                      PIC X(05) VALUE SPACES.
029600     05  RNF-TYPE                    PIC X(10).
029700     05  FILLER                      PIC X(02) VALUE SPACES.
029800     05  RNF-ID                      PIC 9(07).
029900     05  FILLER                      PIC X(03) VALUE SPACES.
030000     05  RNF-TEXT                    PIC X(20) VALUE SPACES.
030100     05  FILLER                      PIC X(85) VALUE SPACES.
030200*
030300 01  WS-REJECT-LINE.
030400     05  RJ-ID                       PIC 9(07).
030500     05  FILLER                      PIC X(03) VALUE SPACES.
030600     05  RJ-REASON                   PIC X(20).
030700     05  FILLER                      PIC X(50) VALUE SPACES.
030800*
030900 PROCEDURE DIVISION.
031000*
031100 000-MAIN-LINE.
031200     PERFORM 700-OPEN-FILES          THRU 700-EXIT.
031300     PERFORM 705-LOAD-CUST-TABLE     THRU 705-EXIT
031400             UNTIL CUSTMST-AT-EOF.
031500     PERFORM 710-LOAD-PRODUCT-TABLE  THRU 710-EXIT
031600             UNTIL PRODMST-AT-EOF.
031700     PERFORM 715-LOAD-ORDER-TABLE    THRU 715-EXIT
031800             UNTIL ORDMST-AT-EOF.
031900     PERFORM 720-SWITCH-CUSTMST-EXTEND THRU 720-EXIT.
032000     PERFORM 730-READ-MAINTIN        THRU 730-EXIT.
032100     PERFORM 300-PROCESS-TRANSACTION THRU 300-EXIT
032200             UNTIL MAINTIN-AT-EOF.
032300     PERFORM 900-REWRITE-PRODUCT-MASTER THRU 900-EXIT.
032400     PERFORM 950-REPORT-CONTROL-TOTALS  THRU 950-EXIT.
032500     PERFORM 790-CLOSE-FILES          THRU 790-EXIT.
032600     GOBACK.
032700*
032800 300-PROCESS-TRANSACTION.
032900     ADD 1 TO WS-RUN-READ-CNT.
033000     EVALUATE TRUE
033100         WHEN MAINT-ADD-CUST
033200             PERFORM 100-ADD-CUSTOMER    THRU 100-EXIT
033300         WHEN MAINT-ADD-PROD
033400             PERFORM 150-ADD-PRODUCT     THRU 150-EXIT
033500         WHEN MAINT-FIND-CUST
033600             PERFORM 200-FIND-CUSTOMER   THRU 200-EXIT
033700         WHEN MAINT-FIND-PROD
033800             PERFORM 220-FIND-PRODUCT    THRU 220-EXIT
033900         WHEN MAINT-FIND-ORDER
034000             PERFORM 240-FIND-ORDER      THRU 240-EXIT
034100         WHEN MAINT-STOCK-ADJ
034200             PERFORM 260-ADJUST-STOCK    THRU 260-EXIT
034300         WHEN MAINT-LIST-CUST
034400             PERFORM 280-LIST-CUSTOMERS  THRU 280-EXIT
034500         WHEN MAINT-LIST-PROD
034600             PERFORM 320-LIST-PRODUCTS   THRU 320-EXIT
034700         WHEN MAINT-LIST-ORDER
034800             PERFORM 340-LIST-ORDERS     THRU 340-EXIT
034900         WHEN OTHER
035000             ADD 1 TO WS-RUN-REJECT-CNT
035100     END-EVALUATE.
035200     PERFORM 730-READ-MAINTIN        THRU 730-EXIT.
035300 300-EXIT.
035400     EXIT.
035500*
035600 100-ADD-CUSTOMER.
035700     MOVE 'N' TO WS-DUP-SW.
035800     IF WS-CUST-TABLE-CNT > 0
035900         PERFORM 102-TEST-DUP-CUST   THRU 102-EXIT
036000                 VARYING WS-CUST-IDX FROM 1 BY 1
036100                 UNTIL WS-CUST-IDX > WS-CUST-TABLE-CNT
036200                    OR DUP-FOUND
036300     END-IF.
036400     IF DUP-FOUND
036500         ADD 1 TO WS-RUN-REJECT-CNT
036600         MOVE MAINT-CUST-ID TO RJ-ID
036700         MOVE 'DUPLICATE CUSTOMER ID' TO RJ-REASON
036800         WRITE REJECT-RECORD FROM WS-REJECT-LINE
036900     ELSE
037000         ADD 1 TO WS-CUST-TABLE-CNT
037100         MOVE MAINT-CUST-ID    TO WS-CUST-ENTRY-ID(WS-CUST-IDX)
037200         MOVE MAINT-CUST-NAME  TO WS-CUST-ENTRY-NAME(WS-CUST-IDX)
037300         MOVE MAINT-CUST-EMAIL TO WS-CUST-ENTRY-EMAIL(WS-CUST-IDX)
037400         MOVE MAINT-CUST-PHONE TO WS-CUST-ENTRY-PHONE(WS-CUST-IDX)
037500         MOVE MAINT-CUST-ID      TO CUST-ID
037600         MOVE MAINT-CUST-NAME    TO CUST-NAME
037700         MOVE MAINT-CUST-EMAIL   TO CUST-EMAIL
037800         MOVE MAINT-CUST-PHONE   TO CUST-PHONE
037900         MOVE MAINT-CUST-ADDRESS TO CUST-ADDRESS
038000         WRITE CUSTOMER-REC
038100         ADD 1 TO WS-RUN-ACCEPT-CNT
038200     END-IF.
038300 100-EXIT.
038400     EXIT.
038500*
038600 102-TEST-DUP-CUST.
038700     IF WS-CUST-ENTRY-ID(WS-CUST-IDX) = MAINT-CUST-ID
038800         MOVE 'Y' TO WS-DUP-SW
038900     END-IF.
039000 102-EXIT.
039100     EXIT.
039200*
039300 150-ADD-PRODUCT.
039400     MOVE 'N' TO WS-DUP-SW.
039500     IF WS-PROD-TABLE-CNT > 0
039600         PERFORM 152-TEST-DUP-PROD   THRU 152-EXIT
039700                 VARYING WS-PROD-IDX FROM 1 BY 1
039800                 UNTIL WS-PROD-IDX > WS-PROD-TABLE-CNT
039900                    OR DUP-FOUND
040000     END-IF.
040100     IF DUP-FOUND
040200         ADD 1 TO WS-RUN-REJECT-CNT
040300         MOVE MAINT-PROD-ID TO RJ-ID
040400         MOVE 'DUPLICATE PRODUCT ID' TO RJ-REASON
040500         WRITE REJECT-RECORD FROM WS-REJECT-LINE
040600     ELSE
040700         ADD 1 TO WS-PROD-TABLE-CNT
040800         MOVE MAINT-PROD-ID
040900                    TO WS-PROD-ENTRY-ID(WS-PROD-IDX)
041000         MOVE MAINT-PROD-NAME
041100                    TO WS-PROD-ENTRY-NAME(WS-PROD-IDX)
041200         MOVE MAINT-PROD-PRICE
041300                    TO WS-PROD-ENTRY-PRICE(WS-PROD-IDX)
041400         MOVE MAINT-PROD-CATEGORY
041500                    TO WS-PROD-ENTRY-CATEGORY(WS-PROD-IDX)
041600         MOVE MAINT-PROD-STOCK
041700                    TO WS-PROD-ENTRY-STOCK(WS-PROD-IDX)
041800         ADD 1 TO WS-RUN-ACCEPT-CNT
041900     END-IF.
042000 150-EXIT.
042100     EXIT.
042200*
042300 152-TEST-DUP-PROD.
042400     IF WS-PROD-ENTRY-ID(WS-PROD-IDX) = MAINT-PROD-ID
042500         MOVE 'Y' TO WS-DUP-SW
042600     END-IF.
042700 152-EXIT.
042800     EXIT.
042900*
043000 200-FIND-CUSTOMER.
043100     MOVE 'N' TO WS-REC-FOUND-SW.
043200     IF WS-CUST-TABLE-CNT > 0
043300         PERFORM 202-TEST-FIND-CUST  THRU 202-EXIT
043400                 VARYING WS-CUST-IDX FROM 1 BY 1
043500                 UNTIL WS-CUST-IDX > WS-CUST-TABLE-CNT
043600                    OR REC-FOUND
043700     END-IF.
043800     IF REC-FOUND
043900         MOVE WS-CUST-ENTRY-ID(WS-CUST-IDX)    TO RC-CUST-ID
044000         MOVE WS-CUST-ENTRY-NAME(WS-CUST-IDX)  TO RC-CUST-NAME
044100         MOVE WS-CUST-ENTRY-EMAIL(WS-CUST-IDX) TO RC-CUST-EMAIL
044200         MOVE WS-CUST-ENTRY-PHONE(WS-CUST-IDX) TO RC-CUST-PHONE
044300         WRITE REPORT-RECORD FROM RPT-CUST-DETAIL
044400         ADD 1 TO WS-RUN-ACCEPT-CNT
044500     ELSE
044600         MOVE 'CUSTOMER' TO RNF-TYPE
044700         MOVE MAINT-KEY-ID TO RNF-ID
044800         MOVE 'NOT FOUND' TO RNF-TEXT
044900         WRITE REPORT-RECORD FROM RPT-NOTFOUND-DETAIL
045000         ADD 1 TO WS-RUN-REJECT-CNT
045100     END-IF.
045200 200-EXIT.
045300     EXIT.
045400*
045500 202-TEST-FIND-CUST.
045600     IF WS-CUST-ENTRY-ID(WS-CUST-IDX) = MAINT-KEY-ID
045700         MOVE 'Y' TO WS-REC-FOUND-SW
045800     END-IF.
045900 202-EXIT.
046000     EXIT.
046100*
046200 220-FIND-PRODUCT.
046300     MOVE 'N' TO WS-REC-FOUND-SW.
046400     IF WS-PROD-TABLE-CNT > 0
046500         PERFORM 222-TEST-FIND-PROD  THRU 222-EXIT
046600                 VARYING WS-PROD-IDX FROM 1 BY 1
046700                 UNTIL WS-PROD-IDX > WS-PROD-TABLE-CNT
046800                    OR REC-FOUND
046900     END-IF.
047000     IF REC-FOUND
047100         MOVE WS-PROD-ENTRY-ID(WS-PROD-IDX)    TO RP-PROD-ID
047200         MOVE WS-PROD-ENTRY-NAME(WS-PROD-IDX)  TO RP-PROD-NAME
047300         MOVE WS-PROD-ENTRY-PRICE(WS-PROD-IDX) TO RP-PROD-PRICE
047400         MOVE WS-PROD-ENTRY-STOCK(WS-PROD-IDX) TO RP-PROD-STOCK
047500         WRITE REPORT-RECORD FROM RPT-PROD-DETAIL
047600         ADD 1 TO WS-RUN-ACCEPT-CNT
047700     ELSE
047800         MOVE 'PRODUCT'  TO RNF-TYPE
047900         MOVE MAINT-KEY-ID TO RNF-ID
048000         MOVE 'NOT FOUND' TO RNF-TEXT
048100         WRITE REPORT-RECORD FROM RPT-NOTFOUND-DETAIL
048200         ADD 1 TO WS-RUN-REJECT-CNT
048300     END-IF.
048400 220-EXIT.
048500     EXIT.
048600*
048700 222-TEST-FIND-PROD.
048800     IF WS-PROD-ENTRY-ID(WS-PROD-IDX) = MAINT-KEY-ID
048900         MOVE 'Y' TO WS-REC-FOUND-SW
049000     END-IF.
049100 222-EXIT.
049200     EXIT.
049300*
049400 240-FIND-ORDER.
049500     MOVE 'N' TO WS-REC-FOUND-SW.
049600     IF WS-ORD-TABLE-CNT > 0
049700         PERFORM 242-TEST-FIND-ORDER THRU 242-EXIT
049800                 VARYING WS-ORD-IDX FROM 1 BY 1
049900                 UNTIL WS-ORD-IDX > WS-ORD-TABLE-CNT
050000                    OR REC-FOUND
050100     END-IF.
050200     IF REC-FOUND
050300         MOVE WS-ORD-ENTRY-ID(WS-ORD-IDX)      TO RO-ORD-ID
050400         MOVE WS-ORD-ENTRY-CUST-ID(WS-ORD-IDX) TO RO-CUST-ID
050500         MOVE WS-ORD-ENTRY-DATE(WS-ORD-IDX)    TO RO-DATE
050600         MOVE WS-ORD-ENTRY-TOTAL(WS-ORD-IDX)   TO RO-TOTAL
050700         WRITE REPORT-RECORD FROM RPT-ORDER-DETAIL
050800         ADD 1 TO WS-RUN-ACCEPT-CNT
050900     ELSE
051000         MOVE 'ORDER'    TO RNF-TYPE
051100         MOVE MAINT-KEY-ID TO RNF-ID
051200         MOVE 'NOT FOUND' TO RNF-TEXT
051300         WRITE REPORT-RECORD FROM RPT-NOTFOUND-DETAIL
051400         ADD 1 TO WS-RUN-REJECT-CNT
051500     END-IF.
051600 240-EXIT.
051700     EXIT.
051800*
051900 242-TEST-FIND-ORDER.
052000     IF WS-ORD-ENTRY-ID(WS-ORD-IDX) = MAINT-KEY-ID
052100         MOVE 'Y' TO WS-REC-FOUND-SW
052200     END-IF.
052300 242-EXIT.
052400     EXIT.
052500*
052600 260-ADJUST-STOCK.
052700     MOVE 'N' TO WS-REC-FOUND-SW.
052800     IF WS-PROD-TABLE-CNT > 0
052900         PERFORM 262-TEST-FIND-ADJ-PROD THRU 262-EXIT
053000                 VARYING WS-PROD-IDX FROM 1 BY 1
053100                 UNTIL WS-PROD-IDX > WS-PROD-TABLE-CNT
053200                    OR REC-FOUND
053300     END-IF.
053400     IF NOT REC-FOUND
053500         MOVE 'PRODUCT'  TO RNF-TYPE
053600         MOVE MAINT-STOCK-PROD-ID TO RNF-ID
053700         MOVE 'NOT FOUND' TO RNF-TEXT
053800         WRITE REPORT-RECORD FROM RPT-NOTFOUND-DETAIL
053900         ADD 1 TO WS-RUN-REJECT-CNT
054000     ELSE
054100         MOVE MAINT-STOCK-QTY TO WS-ADJ-QTY
054200         IF STOCK-QTY-IS-MINUS
054300             MULTIPLY -1 BY WS-ADJ-QTY
054400         END-IF
054500         COMPUTE WS-NEW-STOCK =
054600                 WS-PROD-ENTRY-STOCK(WS-PROD-IDX) + WS-ADJ-QTY
054700         IF WS-NEW-STOCK < 0
054800             MOVE 0 TO WS-PROD-ENTRY-STOCK(WS-PROD-IDX)
054900         ELSE
055000             MOVE WS-NEW-STOCK TO WS-PROD-ENTRY-STOCK(WS-PROD-IDX)
055100         END-IF
055200         ADD 1 TO WS-RUN-ACCEPT-CNT
055300     END-IF.
055400 260-EXIT.
055500     EXIT.
055600*
055700 262-TEST-FIND-ADJ-PROD.
055800     IF WS-PROD-ENTRY-ID(WS-PROD-IDX) = MAINT-STOCK-PROD-ID
055900         MOVE 'Y' TO WS-REC-FOUND-SW
056000     END-IF.
056100 262-EXIT.
056200     EXIT.
056300*
056400 280-LIST-CUSTOMERS.
056500     IF WS-CUST-TABLE-CNT > 0
056600         PERFORM 282-PRINT-ONE-CUST THRU 282-EXIT
056700                 VARYING WS-CUST-IDX FROM 1 BY 1
056800                 UNTIL WS-CUST-IDX > WS-CUST-TABLE-CNT
056900     END-IF.
057000 280-EXIT.
057100     EXIT.
057200*
057300 282-PRINT-ONE-CUST.
057400     MOVE WS-CUST-ENTRY-ID(WS-CUST-IDX)    TO RC-CUST-ID.
057500     MOVE WS-CUST-ENTRY-NAME(WS-CUST-IDX)  TO RC-CUST-NAME.
057600     MOVE WS-CUST-ENTRY-EMAIL(WS-CUST-IDX) TO RC-CUST-EMAIL.
057700     MOVE WS-CUST-ENTRY-PHONE(WS-CUST-IDX) TO RC-CUST-PHONE.
057800     WRITE REPORT-RECORD FROM RPT-CUST-DETAIL.
057900     ADD 1 TO WS-RUN-ACCEPT-CNT.
058000 282-EXIT.
058100     EXIT.
058200*
058300 320-LIST-PRODUCTS.
058400     IF WS-PROD-TABLE-CNT > 0
058500         PERFORM 322-PRINT-ONE-PROD THRU 322-EXIT
058600                 VARYING WS-PROD-IDX FROM 1 BY 1
058700                 UNTIL WS-PROD-IDX > WS-PROD-TABLE-CNT
058800     END-IF.
058900 320-EXIT.
059000     EXIT.
059100*
059200 322-PRINT-ONE-PROD.
059300     MOVE WS-PROD-ENTRY-ID(WS-PROD-IDX)    TO RP-PROD-ID.
059400     MOVE WS-PROD-ENTRY-NAME(WS-PROD-IDX)  TO RP-PROD-NAME.
059500     MOVE WS-PROD-ENTRY-PRICE(WS-PROD-IDX) TO RP-PROD-PRICE.
059600     MOVE WS-PROD-ENTRY-STOCK(WS-PROD-IDX) TO RP-PROD-STOCK.
059700     WRITE REPORT-RECORD FROM RPT-PROD-DETAIL.
059800     ADD 1 TO WS-RUN-ACCEPT-CNT.
059900 322-EXIT.
060000     EXIT.
060100*
060200 340-LIST-ORDERS.
060300     IF WS-ORD-TABLE-CNT > 0
060400         PERFORM 342-PRINT-ONE-ORDER THRU 342-EXIT
060500                 VARYING WS-ORD-IDX FROM 1 BY 1
060600                 UNTIL WS-ORD-IDX > WS-ORD-TABLE-CNT
060700     END-IF.
060800 340-EXIT.
060900     EXIT.
061000*
061100 342-PRINT-ONE-ORDER.
061200     MOVE WS-ORD-ENTRY-ID(WS-ORD-IDX)      TO RO-ORD-ID.
061300     MOVE WS-ORD-ENTRY-CUST-ID(WS-ORD-IDX) TO RO-CUST-ID.
061400     MOVE WS-ORD-ENTRY-DATE(WS-ORD-IDX)    TO RO-DATE.
061500     MOVE WS-ORD-ENTRY-TOTAL(WS-ORD-IDX)   TO RO-TOTAL.
061600     WRITE REPORT-RECORD FROM RPT-ORDER-DETAIL.
061700     ADD 1 TO WS-RUN-ACCEPT-CNT.
061800 342-EXIT.
061900     EXIT.
062000*
062100 700-OPEN-FILES.
062200     OPEN INPUT  MAINTIN.
062300     OPEN INPUT  CUSTMST.
062400     OPEN INPUT  PRODMST.
062500     OPEN INPUT  ORDMST.
062600     OPEN OUTPUT REJECTS.
062700     OPEN OUTPUT REPORT.
062800     IF NOT MAINTIN-OK
062900         DISPLAY 'MASTMNT: ERROR OPENING MAINTIN RC='
063000                                     WS-MAINTIN-STATUS
063100         MOVE 16 TO RETURN-CODE
063200         GOBACK
063300     END-IF.
063400 700-EXIT.
063500     EXIT.
063600*
063700*        CR0592 03/22/06 DHW - SUBSCRIPT BY THE LOAD COUNTER, NOT
063800*        BY WS-CUST-IDX (THAT INDEX IS ONLY SET BY 100/200/280).
063900 705-LOAD-CUST-TABLE.
064000     READ CUSTMST
064100         AT END
064200             MOVE 'Y' TO WS-CUSTMST-EOF-SW
064300         NOT AT END
064400             ADD 1 TO WS-CUST-TABLE-CNT
064500             MOVE CUST-ID    TO WS-CUST-ENTRY-ID(WS-CUST-TABLE-CNT)
064600             MOVE CUST-NAME  TO WS-CUST-ENTRY-NAME(WS-CUST-TABLE-CNT)
064700             MOVE CUST-EMAIL TO WS-CUST-ENTRY-EMAIL(WS-CUST-TABLE-CNT)
064800             MOVE CUST-PHONE TO WS-CUST-ENTRY-PHONE(WS-CUST-TABLE-CNT)
064900     END-READ.
065000 705-EXIT.
065100     EXIT.
065200*
065300 710-LOAD-PRODUCT-TABLE.
065400     READ PRODMST
065500         AT END
065600             MOVE 'Y' TO WS-PRODMST-EOF-SW
065700         NOT AT END
065800             ADD 1 TO WS-PROD-TABLE-CNT
065900             MOVE PROD-ID
066000                       TO WS-PROD-ENTRY-ID(WS-PROD-TABLE-CNT)
066100             MOVE PROD-NAME
066200                       TO WS-PROD-ENTRY-NAME(WS-PROD-TABLE-CNT)
066300             MOVE PROD-PRICE
066400                       TO WS-PROD-ENTRY-PRICE(WS-PROD-TABLE-CNT)
066500             MOVE PROD-CATEGORY
066600                       TO WS-PROD-ENTRY-CATEGORY(WS-PROD-TABLE-CNT)
066700             MOVE PROD-STOCK
066800                       TO WS-PROD-ENTRY-STOCK(WS-PROD-TABLE-CNT)
066900     END-READ.
067000 710-EXIT.
067100     EXIT.
067200*
067300 715-LOAD-ORDER-TABLE.
067400     READ ORDMST
067500         AT END
067600             MOVE 'Y' TO WS-ORDMST-EOF-SW
067700         NOT AT END
067800             ADD 1 TO WS-ORD-TABLE-CNT
067900             MOVE ORD-ID
068000                       TO WS-ORD-ENTRY-ID(WS-ORD-TABLE-CNT)
068100             MOVE ORD-CUST-ID
068200                       TO WS-ORD-ENTRY-CUST-ID(WS-ORD-TABLE-CNT)
068300             MOVE ORD-DATE
068400                       TO WS-ORD-ENTRY-DATE(WS-ORD-TABLE-CNT)
068500             MOVE ORD-TOTAL
068600                       TO WS-ORD-ENTRY-TOTAL(WS-ORD-TABLE-CNT)
068700     END-READ.
068800 715-EXIT.
068900     EXIT.
069000*
069100 720-SWITCH-CUSTMST-EXTEND.
069200     CLOSE CUSTMST.
069300     OPEN EXTEND CUSTMST.
069400     IF NOT CUSTMST-OK
069500         DISPLAY 'MASTMNT: ERROR RE-OPENING CUSTMST RC='
069600                                     WS-CUSTMST-STATUS
069700         MOVE 16 TO RETURN-CODE
069800         GOBACK
069900     END-IF.
070000 720-EXIT.
070100     EXIT.
070200*
070300 730-READ-MAINTIN.
070400     READ MAINTIN
070500         AT END MOVE 'Y' TO WS-MAINTIN-EOF-SW
070600     END-READ.
070700 730-EXIT.
070800     EXIT.
070900*
071000 790-CLOSE-FILES.
071100     CLOSE MAINTIN, CUSTMST, ORDMST, REJECTS, REPORT.
071200 790-EXIT.
071300     EXIT.
071400*
071500 900-REWRITE-PRODUCT-MASTER.
071600     CLOSE PRODMST.
071700     OPEN OUTPUT PRODMST.
071800     IF WS-PROD-TABLE-CNT > 0
071900         PERFORM 905-WRITE-ONE-PRODUCT THRU 905-EXIT
072000                 VARYING WS-PROD-IDX FROM 1 BY 1
072100                 UNTIL WS-PROD-IDX > WS-PROD-TABLE-CNT
072200     END-IF.
072300     CLOSE PRODMST.
072400 900-EXIT.
072500     EXIT.
072600*
072700 905-WRITE-ONE-PRODUCT.
072800     MOVE WS-PROD-ENTRY-ID(WS-PROD-IDX)       TO PROD-ID.
072900     MOVE WS-PROD-ENTRY-NAME(WS-PROD-IDX)     TO PROD-NAME.
073000     MOVE WS-PROD-ENTRY-PRICE(WS-PROD-IDX)    TO PROD-PRICE.
073100     MOVE WS-PROD-ENTRY-CATEGORY(WS-PROD-IDX) TO PROD-CATEGORY.
073200     MOVE WS-PROD-ENTRY-STOCK(WS-PROD-IDX)    TO PROD-STOCK.
073300     WRITE PRODUCT-REC.
073400 905-EXIT.
073500     EXIT.
073600*
073700 950-REPORT-CONTROL-TOTALS.
073800     ACCEPT WS-CURRENT-DATE FROM DATE.
073900     MOVE WS-CD-MM TO RPT-HDG-MM.
074000     MOVE WS-CD-DD TO RPT-HDG-DD.
074100     MOVE WS-CD-YY TO RPT-HDG-YY.
074200     MOVE 1 TO RPT-HDG-PAGE.
074300     MOVE 'MASTER MAINTENANCE - CONTROL REPORT' TO RPT-HDG-TITLE.
074400     WRITE REPORT-RECORD FROM RPT-PAGE-HEADING AFTER TOP-OF-FORM.
074500     WRITE REPORT-RECORD FROM RPT-STATS-HDR1   AFTER 2.
074600     MOVE 'TRANSACTIONS READ'    TO RPT-STATS-LABEL.
074700     MOVE WS-RUN-READ-CNT        TO RPT-STATS-VALUE.
074800     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 2.
074900     MOVE 'TRANSACTIONS ACCEPTED' TO RPT-STATS-LABEL.
075000     MOVE WS-RUN-ACCEPT-CNT      TO RPT-STATS-VALUE.
075100     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
075200     MOVE 'TRANSACTIONS REJECTED' TO RPT-STATS-LABEL.
075300     MOVE WS-RUN-REJECT-CNT      TO RPT-STATS-VALUE.
075400     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
075500 950-EXIT.
075600     EXIT.
