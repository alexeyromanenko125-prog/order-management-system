000100************************************************************ CR0002
000200*                                                            * CR0002
000300*    COPYBOOK  :  PRODREC                                    * CR0002
000400*    TITLE     :  PRODUCT MASTER RECORD LAYOUT                * CR0002
000500*    SYSTEM    :  ORDER MANAGEMENT - RETAIL BATCH SUITE       * CR0002
000600*                                                            *
000700*    USED BY   :  ORDPOST, MASTMNT, SALESANL                 *
000800*                                                            *
000900*    ONE RECORD PER STOCKED PRODUCT.  PROD-ID IS THE MASTER  *
001000*    KEY.  PROD-PRICE IS THE UNIT PRICE ON THE MASTER; IT IS *
001100*    ALWAYS UNSIGNED, ZONED DECIMAL, TWO DECIMAL PLACES.     *
001200*    WORKING-STORAGE COPIES OF THE PRICE USED FOR MULTIPLI-  *
001300*    CATION AND ACCUMULATION ARE CARRIED SIGNED (S9(N)V99)   *
001400*    IN THE CALLING PROGRAM'S WORKING-STORAGE, NOT HERE.     *
001500*    PROD-STOCK IS NEVER ALLOWED TO GO NEGATIVE - SEE        *
001600*    ORDPOST 380-UPDATE-STOCK.                               *
001700*                                                            *
001800*    CHANGE LOG                                              *
001900*    ----------                                              *
002000*    03/14/89  JSA  ORIG   INITIAL CUT OF LAYOUT.             *
002100*    07/22/93  RTK  CR0202 ADDED PROD-CATEGORY FOR REPORTING. *
002200*    02/09/03  DHW  CR0501 ADDED TRAILING FILLER FOR GROWTH.  *
002300************************************************************
002400 01  PRODUCT-REC.
002500*        UNIQUE PRODUCT IDENTIFIER - ASSIGNED BY MASTMNT.
002600     05  PROD-ID                     PIC 9(05).
002700*        PRODUCT DESCRIPTION, LEFT-JUSTIFIED, SPACE-PADDED.
002800     05  PROD-NAME                   PIC X(30).
002900*        UNIT PRICE, 2 DECIMALS, UNSIGNED ON THE MASTER.
003000     05  PROD-PRICE                  PIC 9(07)V99.
003100*        CATEGORY LABEL USED ON SEVERAL SALESANL BREAKS.
003200     05  PROD-CATEGORY               PIC X(20).
003300*        UNITS ON HAND.  FLOORED AT ZERO - NEVER NEGATIVE.
003400     05  PROD-STOCK                  PIC 9(07).
003500*        RESERVED FOR FUTURE EXPANSION - DO NOT REMOVE.
003600     05  FILLER                      PIC X(04).
